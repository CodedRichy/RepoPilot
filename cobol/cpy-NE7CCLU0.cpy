000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CCLU0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN REGISTRO DE CLUSTER (SESION DE      *
000600*               TRABAJO) PRODUCIDO POR EL MODULO DE CLUSTERING.  *
000700*                                                                *
000800* ------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 197 POSICIONES, SIN RELLENO DE RESERVA.   *
001100*           PREFIJO  : CLU0.                                     *
001200*                                                                *
001300* Aenderungen:                                                   *
001400* 2024-02-06  jalvarez   NE7C-0001  Creacion inicial del layout. *
001500* 2024-03-01  mrosso     NE7C-0022  Se agregan 88 de cierre.     *
001600* 2024-08-11  dsantoro   NE7C-0071  Se quita relleno de reserva, *
001700*                        layout coincide con 197 pos. exactas.   *
001800******************************************************************
001900     05  NE7CCLU0.
002000         10  CLU0-CLUSTER-ID               PIC X(64).
002100         10  CLU0-FIRST-HASH                PIC X(40).
002200         10  CLU0-LAST-HASH                 PIC X(40).
002300         10  CLU0-COMMIT-COUNT              PIC 9(05).
002400         10  CLU0-START-TS                  PIC 9(14).
002500         10  CLU0-END-TS                    PIC 9(14).
002600         10  CLU0-CLOSURE-REASON            PIC X(20).
002700             88  CLU0-88-SYSTEM-COMMIT
002800                                VALUE 'SYSTEM_COMMIT       '.
002900             88  CLU0-88-INACTIVITY
003000                                VALUE 'INACTIVITY_TIMEOUT  '.
003100             88  CLU0-88-HEAD
003200                                VALUE 'HEAD                '.
