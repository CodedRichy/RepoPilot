000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7C0020.
000800 AUTHOR. JOSE ALVAREZ.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 08/02/2024.
001100 DATE-COMPILED. 08/02/2024.
001200 SECURITY. CONFIDENTIAL.
001300*****************************************************************
001400* Programa name:    NE7C0020                                    *
001500* Original author: jalvarez.                                    *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 08/02/2024 jalvarez      NE7C-0007  Creacion inicial. Rutina de*
002100*                          clasificacion de cluster.             *
002200* 20/02/2024 jalvarez      NE7C-0015  Pipeline de 4 reglas mas   *
002300*                          UNKNOWN por omision, primer match.    *
002400* 04/03/2024 mrosso        NE7C-0025  Archivo de ruido: extension*
002500*                          O directorio de ruido (antes solo     *
002600*                          extension).                           *
002700* 02/04/2024 mrosso        NE7C-0041  Se agrega deteccion de     *
002800*                          archivo de configuracion estructural. *
002900* 18/06/2024 cquiroga      NE7C-0060  Redondeo comercial (mitad  *
003000*                          arriba) en confianza y razon de       *
003100*                          borrado, via COMPUTE ROUNDED.         *
003200* 09/09/2024 cquiroga      NE7C-0073  Y2K: sin impacto, el modulo*
003300*                          no opera sobre fechas de dos digitos. *
003400* 30/10/2024 lferreyra     NE7C-0080  Tope de 500 rutas          *
003500*                          distintas por cluster (limitacion de  *
003600*                          tabla en memoria, ver WS-MAX-DISTINCT)*
003700*****************************************************************
003800*                                                               *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CLASSOUT    ASSIGN       TO CLASSOUT
005100                        ORGANIZATION IS SEQUENTIAL
005200                        FILE STATUS  IS WS-FILE-STATUS.
005300
005400*****************************************************************
005500*                                                               *
005600*                      D A T A   D I V I S I O N                *
005700*                                                               *
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CLASSOUT
006200     RECORDING MODE IS F
006300     RECORD CONTAINS 131 CHARACTERS.
006400 01  REG-CLASSOUT.
006500     COPY NE7CCLS0.
006600
006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900*                    DEFINICION DE CONSTANTES                   *
007000*****************************************************************
007100 01  CT-CONSTANTES.
007200     05 CT-RUTINA                   PIC X(08) VALUE 'NE7C0020'.
007300     05 CT-CLASE-NOISE              PIC X(20) VALUE 'NOISE_ONLY'.
007400     05 CT-CLASE-STRUCT             PIC X(20) VALUE
007500                                        'STRUCTURAL_CHANGE'.
007600     05 CT-CLASE-FEATURE            PIC X(20) VALUE
007700                                        'FEATURE_BURST'.
007800     05 CT-CLASE-REFACTOR           PIC X(20) VALUE
007900                                        'REFACTOR_CLUSTER'.
008000     05 CT-CLASE-UNKNOWN            PIC X(20) VALUE 'UNKNOWN'.
008100
008200 77  WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
008300     88  FS-88-OK                             VALUE '00'.
008400 77  WS-MAX-DISTINCT                PIC 9(03) COMP VALUE 500.
008500 77  WS-CLU-IDX                     PIC 9(04) COMP VALUE ZERO.
008600 77  WS-COM-IDX                     PIC 9(04) COMP VALUE ZERO.
008700 77  WS-FIL-IDX                     PIC 9(02) COMP VALUE ZERO.
008800 77  WS-LST-IDX                     PIC 9(04) COMP VALUE ZERO.
008900 77  WS-RECORDED-1                  PIC 9(05) COMP VALUE ZERO.
009000
009100 01  WS-RULE-SWITCHES.
009200     05 WS-RULE-MATCHED-SW          PIC X(01) VALUE 'N'.
009300        88 WS-RULE-MATCHED                    VALUE 'S'.
009400        88 WS-RULE-NOT-MATCHED                VALUE 'N'.
009500     05 WS-PRED-SW                  PIC X(01) VALUE 'N'.
009600        88 WS-PRED-TRUE                       VALUE 'S'.
009700        88 WS-PRED-FALSE                      VALUE 'N'.
009800     05 WS-ALL-NOISE-SW             PIC X(01) VALUE 'S'.
009900        88 WS-ALL-NOISE                       VALUE 'S'.
010000        88 WS-NOT-ALL-NOISE                   VALUE 'N'.
010100
010200 01  WS-SIGNAL-ACCUM.
010300     05 WS-SIG-COMMITS              PIC 9(05) COMP.
010400     05 WS-SIG-INSERTIONS           PIC 9(09) COMP.
010500     05 WS-SIG-DELETIONS            PIC 9(09) COMP.
010600     05 WS-SIG-RENAMES              PIC 9(05) COMP.
010700     05 WS-SIG-FILES-TOUCHED        PIC 9(05) COMP.
010800     05 WS-SIG-ADDED-NON-VENDOR     PIC 9(05) COMP.
010900     05 WS-SIG-DELETION-RATIO       PIC 9V999.
011000
011100*****************************************************************
011200* TABLAS DE RUTAS DISTINTAS POR CLUSTER (TOCADAS Y AGREGADAS).   *
011300* SE REINICIALIZAN AL COMENZAR CADA CLUSTER.                     *
011400*****************************************************************
011500 01  WS-TOUCHED-PATHS.
011600     05 WS-TOUCHED-COUNT            PIC 9(03) COMP.
011700     05 WS-TOUCHED-ENTRY OCCURS 500 TIMES PIC X(60).
011800 01  WS-ADDED-PATHS.
011900     05 WS-ADDED-COUNT              PIC 9(03) COMP.
012000     05 WS-ADDED-ENTRY OCCURS 500 TIMES PIC X(60).
012100
012200*****************************************************************
012300* AREA DE TRABAJO GENERICA PARA PRUEBAS DE CADENA (LARGO,        *
012400* ULTIMO SEGMENTO, PREFIJO/SUFIJO). NO SE USAN FUNCIONES         *
012500* INTRINSECAS - RECORRIDO MANUAL CARACTER A CARACTER.            *
012600*****************************************************************
012700 01  WS-SCAN-AREA.
012800     05 WS-SCAN-FIELD               PIC X(60).
012900     05 WS-SCAN-LEN                 PIC 9(02) COMP.
013000 01  WS-SCAN-AREA-2.
013100     05 WS-SCAN-FIELD-2             PIC X(30).
013200     05 WS-SCAN-LEN-2               PIC 9(02) COMP.
013300 01  WS-SLASH-WORK.
013400     05 WS-SLASH-POS                PIC 9(02) COMP.
013500     05 WS-SEGMENT                  PIC X(60).
013600
013700*****************************************************************
013800* VISTA ALTERNATIVA DE LA RUTA COMO PREFIJO(1:2) + RESTO, PARA   *
013900* LA PRUEBA RAPIDA DE BARRA INICIAL EN DIRECTORIOS DE RUIDO Y    *
014000* VENDOR ('/DIR' O 'DIR' SON EQUIVALENTES).                      *
014100*****************************************************************
014200 01  WS-PATH-TEST-WORK.
014300     05 WS-PATH-TEST                PIC X(60).
014400 01  WS-PATH-TEST-ALT REDEFINES WS-PATH-TEST-WORK.
014500     05 WS-PATH-FIRST-CHAR          PIC X(01).
014600     05 WS-PATH-AFTER-SLASH         PIC X(59).
014700
014800*****************************************************************
014900* VISTA ALTERNATIVA DEL ACUMULADOR DE SENIALES COMO UN SOLO      *
015000* RENGLON DE DIAGNOSTICO (TODOS CAMPOS 9 CONTIGUOS).             *
015100*****************************************************************
015200 01  WS-SIGNAL-NUM-WORK.
015300     05 WS-SIGNAL-NUM-INS           PIC 9(09).
015400     05 WS-SIGNAL-NUM-DEL           PIC 9(09).
015500 01  WS-SIGNAL-NUM-ALT REDEFINES WS-SIGNAL-NUM-WORK.
015600     05 WS-SIGNAL-NUM-FLAT          PIC 9(18).
015700
015800*****************************************************************
015900* VISTA ALTERNATIVA DEL NOMBRE DE ARCHIVO DE CONFIG COMPARADO -  *
016000* PERMITE VER LA ENTRADA DE TABLA COMO UN BLOQUE PLANO EN TRAZA. *
016100*****************************************************************
016200 01  WS-CFG-FILE-WORK.
016300     05 WS-CFG-FILE-NAME            PIC X(30).
016400 01  WS-CFG-FILE-ALT REDEFINES WS-CFG-FILE-WORK.
016500     05 WS-CFG-FILE-FLAT            PIC X(30).
016600
016700 01  WS-RATIO-WORK.
016800     05 WS-OVERAGE                  PIC 9V999.
016900     05 WS-RATIO-CAPPED             PIC 9V999.
017000     05 WS-NUMERATOR                PIC S9(09)V999.
017100     05 WS-DENOMINATOR              PIC 9(09)V999.
017200     05 WS-DIVISOR-RENAME           PIC 9(04) COMP.
017300     05 WS-DIVISOR-FEATURE          PIC 9(07).
017400
017500 LINKAGE SECTION.
017600 01  LN-COMMIT-TABLE.
017700     05 LN-COMMIT-ENTRY OCCURS 2000 TIMES.
017800        COPY NE7CCOM0.
017900 01  LN-CLUSTER-COUNT                PIC 9(04) COMP.
018000 01  LN-CLUSTER-TABLE.
018100     05 LN-CLUSTER-ENTRY OCCURS 2000 TIMES.
018200        COPY NE7CCLU0.
018300        10  LN-FIRST-IDX             PIC 9(04) COMP.
018400        10  LN-LAST-IDX              PIC 9(04) COMP.
018500 01  LN-NOISE-EXT-COUNT              PIC 9(04) COMP.
018600 01  LN-NOISE-EXT-TABLE.
018700     05 LN-NOISE-EXT-ENTRY OCCURS 50 TIMES PIC X(15).
018800 01  LN-NOISE-DIR-COUNT              PIC 9(04) COMP.
018900 01  LN-NOISE-DIR-TABLE.
019000     05 LN-NOISE-DIR-ENTRY OCCURS 50 TIMES PIC X(30).
019100 01  LN-CONFIG-FILE-COUNT            PIC 9(04) COMP.
019200 01  LN-CONFIG-FILE-TABLE.
019300     05 LN-CONFIG-FILE-ENTRY OCCURS 50 TIMES PIC X(30).
019400 01  LN-VENDOR-DIR-COUNT             PIC 9(04) COMP.
019500 01  LN-VENDOR-DIR-TABLE.
019600     05 LN-VENDOR-DIR-ENTRY OCCURS 50 TIMES PIC X(30).
019700 01  LN-STRUCT-RENAME-THRESH         PIC 9(04) COMP.
019800 01  LN-FEATURE-INS-THRESH           PIC 9(07).
019900 01  LN-FEATURE-MIN-COMMITS          PIC 9(04) COMP.
020000 01  LN-REFACTOR-DEL-RATIO           PIC 9V999.
020100 01  LN-CLASS-COUNT                  PIC 9(04) COMP.
020200 01  LN-CLASS-TABLE.
020300     05 LN-CLASS-ENTRY OCCURS 2000 TIMES.
020400        COPY NE7CCLS0.
020500 01  LN-CAT-COUNTS.
020600     05 LN-CAT-NOISE-COUNT           PIC 9(05) COMP.
020700     05 LN-CAT-STRUCT-COUNT          PIC 9(05) COMP.
020800     05 LN-CAT-FEATURE-COUNT         PIC 9(05) COMP.
020900     05 LN-CAT-REFACTOR-COUNT        PIC 9(05) COMP.
021000     05 LN-CAT-UNKNOWN-COUNT         PIC 9(05) COMP.
021100
021200*****************************************************************
021300*                                                               *
021400*              P R O C E D U R E   D I V I S I O N              *
021500*                                                               *
021600*****************************************************************
021700 PROCEDURE DIVISION USING LN-COMMIT-TABLE,
021800                           LN-CLUSTER-COUNT, LN-CLUSTER-TABLE,
021900                           LN-NOISE-EXT-COUNT, LN-NOISE-EXT-TABLE,
022000                           LN-NOISE-DIR-COUNT, LN-NOISE-DIR-TABLE,
022100                           LN-CONFIG-FILE-COUNT,
022200                           LN-CONFIG-FILE-TABLE,
022300                           LN-VENDOR-DIR-COUNT,
022400                           LN-VENDOR-DIR-TABLE,
022500                           LN-STRUCT-RENAME-THRESH,
022600                           LN-FEATURE-INS-THRESH,
022700                           LN-FEATURE-MIN-COMMITS,
022800                           LN-REFACTOR-DEL-RATIO,
022900                           LN-CLASS-COUNT, LN-CLASS-TABLE,
023000                           LN-CAT-COUNTS.
023100
023200 0000-MAINLINE.
023300
023400     PERFORM 1000-START
023500        THRU 1000-START-EXIT
023600
023700     PERFORM 2000-PROCESS
023800        THRU 2000-PROCESS-EXIT
023900        VARYING WS-CLU-IDX FROM 1 BY 1
024000        UNTIL WS-CLU-IDX IS GREATER THAN LN-CLUSTER-COUNT
024100
024200     PERFORM 3000-END
024300        THRU 3000-END-EXIT
024400
024500     GOBACK
024600     .
024700 0000-MAINLINE-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100*                        1000-START                             *
025200*****************************************************************
025300 1000-START.
025400
025500     MOVE ZERO TO LN-CLASS-COUNT
025600     MOVE ZERO TO LN-CAT-NOISE-COUNT
025700     MOVE ZERO TO LN-CAT-STRUCT-COUNT
025800     MOVE ZERO TO LN-CAT-FEATURE-COUNT
025900     MOVE ZERO TO LN-CAT-REFACTOR-COUNT
026000     MOVE ZERO TO LN-CAT-UNKNOWN-COUNT
026100
026200     OPEN OUTPUT CLASSOUT
026300     IF NOT FS-88-OK
026400        DISPLAY 'ERROR OPEN CLASSOUT CODE: ' WS-FILE-STATUS
026500        PERFORM 3000-END THRU 3000-END-EXIT
026600     END-IF
026700     .
026800 1000-START-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                        2000-PROCESS                           *
027300* CLASIFICA EL CLUSTER WS-CLU-IDX: ACUMULA SENIALES, CORRE EL    *
027400* PIPELINE DE REGLAS EN ORDEN DE PRIORIDAD Y GRABA EL REGISTRO.  *
027500*****************************************************************
027600 2000-PROCESS.
027700
027800     PERFORM 2100-ACCUMULATE-SIGNALS
027900        THRU 2100-ACCUMULATE-SIGNALS-EXIT
028000
028100     PERFORM 2200-RUN-RULE-PIPELINE
028200        THRU 2200-RUN-RULE-PIPELINE-EXIT
028300
028400     PERFORM 2900-WRITE-CLASSIFICATION
028500        THRU 2900-WRITE-CLASSIFICATION-EXIT
028600     .
028700 2000-PROCESS-EXIT.
028800     EXIT.
028900
029000*****************************************************************
029100*                2100-ACCUMULATE-SIGNALS                        *
029200*****************************************************************
029300 2100-ACCUMULATE-SIGNALS.
029400
029500     MOVE ZERO TO WS-SIG-INSERTIONS
029600     MOVE ZERO TO WS-SIG-DELETIONS
029700     MOVE ZERO TO WS-SIG-RENAMES
029800     MOVE ZERO TO WS-TOUCHED-COUNT
029900     MOVE ZERO TO WS-ADDED-COUNT
030000
030100     COMPUTE WS-SIG-COMMITS =
030200        LN-LAST-IDX (WS-CLU-IDX) - LN-FIRST-IDX (WS-CLU-IDX) + 1
030300
030400     PERFORM 2110-ACCUMULATE-ONE-COMMIT
030500        THRU 2110-ACCUMULATE-ONE-COMMIT-EXIT
030600        VARYING WS-COM-IDX FROM LN-FIRST-IDX (WS-CLU-IDX) BY 1
030700        UNTIL WS-COM-IDX IS GREATER THAN LN-LAST-IDX (WS-CLU-IDX)
030800
030900     MOVE WS-TOUCHED-COUNT TO WS-SIG-FILES-TOUCHED
031000
031100     MOVE ZERO TO WS-SIG-ADDED-NON-VENDOR
031200     IF WS-ADDED-COUNT IS GREATER THAN ZERO
031300        PERFORM 2150-COUNT-ADDED-NON-VENDOR
031400           THRU 2150-COUNT-ADDED-NON-VENDOR-EXIT
031500           VARYING WS-LST-IDX FROM 1 BY 1
031600           UNTIL WS-LST-IDX IS GREATER THAN WS-ADDED-COUNT
031700     END-IF
031800
031900     IF WS-SIG-INSERTIONS IS GREATER THAN ZERO
032000        COMPUTE WS-SIG-DELETION-RATIO ROUNDED =
032100           WS-SIG-DELETIONS / WS-SIG-INSERTIONS
032200     ELSE
032300        MOVE ZERO TO WS-SIG-DELETION-RATIO
032400     END-IF
032500     .
032600 2100-ACCUMULATE-SIGNALS-EXIT.
032700     EXIT.
032800
032900 2110-ACCUMULATE-ONE-COMMIT.
033000     ADD COM0-INSERTIONS (WS-COM-IDX) TO WS-SIG-INSERTIONS
033100     ADD COM0-DELETIONS  (WS-COM-IDX) TO WS-SIG-DELETIONS
033200     ADD COM0-RENAMES    (WS-COM-IDX) TO WS-SIG-RENAMES
033300
033400     PERFORM 2120-ACCUMULATE-ONE-FILE
033500        THRU 2120-ACCUMULATE-ONE-FILE-EXIT
033600        VARYING WS-FIL-IDX FROM 1 BY 1
033700        UNTIL WS-FIL-IDX IS GREATER THAN
033800           COM0-FILE-COUNT (WS-COM-IDX)
033900     .
034000 2110-ACCUMULATE-ONE-COMMIT-EXIT.
034100     EXIT.
034200
034300 2120-ACCUMULATE-ONE-FILE.
034400     IF WS-TOUCHED-COUNT IS LESS THAN WS-MAX-DISTINCT
034500        PERFORM 2130-ADD-TOUCHED-PATH
034600           THRU 2130-ADD-TOUCHED-PATH-EXIT
034700     END-IF
034800
034900     IF COM0-88-ADDED (WS-COM-IDX, WS-FIL-IDX)
035000        IF WS-ADDED-COUNT IS LESS THAN WS-MAX-DISTINCT
035100           PERFORM 2140-ADD-ADDED-PATH
035200              THRU 2140-ADD-ADDED-PATH-EXIT
035300        END-IF
035400     END-IF
035500     .
035600 2120-ACCUMULATE-ONE-FILE-EXIT.
035700     EXIT.
035800
035900 2130-ADD-TOUCHED-PATH.
036000     SET WS-PRED-FALSE TO TRUE
036100     IF WS-TOUCHED-COUNT IS GREATER THAN ZERO
036200        PERFORM 2131-SCAN-TOUCHED
036300           THRU 2131-SCAN-TOUCHED-EXIT
036400           VARYING WS-LST-IDX FROM 1 BY 1
036500           UNTIL WS-LST-IDX IS GREATER THAN WS-TOUCHED-COUNT
036600              OR WS-PRED-TRUE
036700     END-IF
036800     IF WS-PRED-FALSE
036900        ADD 1 TO WS-TOUCHED-COUNT
037000        MOVE COM0-FILE-PATH (WS-COM-IDX, WS-FIL-IDX)
037100             TO WS-TOUCHED-ENTRY (WS-TOUCHED-COUNT)
037200     END-IF
037300     .
037400 2130-ADD-TOUCHED-PATH-EXIT.
037500     EXIT.
037600
037700 2131-SCAN-TOUCHED.
037800     IF COM0-FILE-PATH (WS-COM-IDX, WS-FIL-IDX) EQUAL
037900        WS-TOUCHED-ENTRY (WS-LST-IDX)
038000        SET WS-PRED-TRUE TO TRUE
038100     END-IF
038200     .
038300 2131-SCAN-TOUCHED-EXIT.
038400     EXIT.
038500
038600 2140-ADD-ADDED-PATH.
038700     SET WS-PRED-FALSE TO TRUE
038800     IF WS-ADDED-COUNT IS GREATER THAN ZERO
038900        PERFORM 2141-SCAN-ADDED
039000           THRU 2141-SCAN-ADDED-EXIT
039100           VARYING WS-LST-IDX FROM 1 BY 1
039200           UNTIL WS-LST-IDX IS GREATER THAN WS-ADDED-COUNT
039300              OR WS-PRED-TRUE
039400     END-IF
039500     IF WS-PRED-FALSE
039600        ADD 1 TO WS-ADDED-COUNT
039700        MOVE COM0-FILE-PATH (WS-COM-IDX, WS-FIL-IDX)
039800             TO WS-ADDED-ENTRY (WS-ADDED-COUNT)
039900     END-IF
040000     .
040100 2140-ADD-ADDED-PATH-EXIT.
040200     EXIT.
040300
040400 2141-SCAN-ADDED.
040500     IF COM0-FILE-PATH (WS-COM-IDX, WS-FIL-IDX) EQUAL
040600        WS-ADDED-ENTRY (WS-LST-IDX)
040700        SET WS-PRED-TRUE TO TRUE
040800     END-IF
040900     .
041000 2141-SCAN-ADDED-EXIT.
041100     EXIT.
041200
041300 2150-COUNT-ADDED-NON-VENDOR.
041400     MOVE WS-ADDED-ENTRY (WS-LST-IDX) TO WS-PATH-TEST
041500     PERFORM 9500-TEST-VENDOR
041600        THRU 9500-TEST-VENDOR-EXIT
041700     IF WS-PRED-FALSE
041800        ADD 1 TO WS-SIG-ADDED-NON-VENDOR
041900     END-IF
042000     .
042100 2150-COUNT-ADDED-NON-VENDOR-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                 2200-RUN-RULE-PIPELINE                        *
042600* PRIMERA REGLA QUE COINCIDE GANA. ORDEN FIJO POR CONTRATO.      *
042700*****************************************************************
042800 2200-RUN-RULE-PIPELINE.
042900
043000     SET WS-RULE-NOT-MATCHED TO TRUE
043100
043200     PERFORM 2300-RULE-1-NOISE-ONLY
043300        THRU 2300-RULE-1-NOISE-ONLY-EXIT
043400
043500     IF WS-RULE-NOT-MATCHED
043600        PERFORM 2400-RULE-2-STRUCTURAL
043700           THRU 2400-RULE-2-STRUCTURAL-EXIT
043800     END-IF
043900
044000     IF WS-RULE-NOT-MATCHED
044100        PERFORM 2500-RULE-3-FEATURE-BURST
044200           THRU 2500-RULE-3-FEATURE-BURST-EXIT
044300     END-IF
044400
044500     IF WS-RULE-NOT-MATCHED
044600        PERFORM 2600-RULE-4-REFACTOR
044700           THRU 2600-RULE-4-REFACTOR-EXIT
044800     END-IF
044900
045000     IF WS-RULE-NOT-MATCHED
045100        PERFORM 2700-RULE-FALLBACK-UNKNOWN
045200           THRU 2700-RULE-FALLBACK-UNKNOWN-EXIT
045300     END-IF
045400     .
045500 2200-RUN-RULE-PIPELINE-EXIT.
045600     EXIT.
045700
045800*****************************************************************
045900*            2300-RULE-1-NOISE-ONLY (PRIORIDAD 1)                *
046000*****************************************************************
046100 2300-RULE-1-NOISE-ONLY.
046200
046300     IF WS-TOUCHED-COUNT EQUAL ZERO
046400        GO TO 2300-RULE-1-NOISE-ONLY-EXIT
046500     END-IF
046600
046700     SET WS-ALL-NOISE TO TRUE
046800     PERFORM 2310-CHECK-ONE-TOUCHED-NOISE
046900        THRU 2310-CHECK-ONE-TOUCHED-NOISE-EXIT
047000        VARYING WS-LST-IDX FROM 1 BY 1
047100        UNTIL WS-LST-IDX IS GREATER THAN WS-TOUCHED-COUNT
047200           OR WS-NOT-ALL-NOISE
047300
047400     IF WS-ALL-NOISE
047500        MOVE CT-CLASE-NOISE TO CLS0-PRIMARY-CLASS (LN-CLASS-COUNT
047600           + 1)
047700        MOVE 1.00 TO CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
047800        SET WS-RULE-MATCHED TO TRUE
047900        ADD 1 TO LN-CAT-NOISE-COUNT
048000     END-IF
048100     .
048200 2300-RULE-1-NOISE-ONLY-EXIT.
048300     EXIT.
048400
048500 2310-CHECK-ONE-TOUCHED-NOISE.
048600     MOVE WS-TOUCHED-ENTRY (WS-LST-IDX) TO WS-PATH-TEST
048700     PERFORM 9300-TEST-NOISE
048800        THRU 9300-TEST-NOISE-EXIT
048900     IF WS-PRED-FALSE
049000        SET WS-NOT-ALL-NOISE TO TRUE
049100     END-IF
049200     .
049300 2310-CHECK-ONE-TOUCHED-NOISE-EXIT.
049400     EXIT.
049500
049600*****************************************************************
049700*          2400-RULE-2-STRUCTURAL-CHANGE (PRIORIDAD 2)           *
049800*****************************************************************
049900 2400-RULE-2-STRUCTURAL.
050000
050100     SET WS-PRED-FALSE TO TRUE
050200     IF WS-TOUCHED-COUNT IS GREATER THAN ZERO
050300        PERFORM 2410-CHECK-ONE-TOUCHED-CONFIG
050400           THRU 2410-CHECK-ONE-TOUCHED-CONFIG-EXIT
050500           VARYING WS-LST-IDX FROM 1 BY 1
050600           UNTIL WS-LST-IDX IS GREATER THAN WS-TOUCHED-COUNT
050700              OR WS-PRED-TRUE
050800     END-IF
050900
051000     IF WS-SIG-RENAMES IS GREATER THAN OR EQUAL
051100        TO LN-STRUCT-RENAME-THRESH OR WS-PRED-TRUE
051200        MOVE CT-CLASE-STRUCT TO CLS0-PRIMARY-CLASS (LN-CLASS-COUNT
051300           + 1)
051400        IF WS-PRED-TRUE
051500           MOVE 1.00 TO CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
051600        ELSE
051700           MOVE LN-STRUCT-RENAME-THRESH TO WS-DIVISOR-RENAME
051800           IF WS-DIVISOR-RENAME EQUAL ZERO
051900              MOVE 1 TO WS-DIVISOR-RENAME
052000           END-IF
052100           COMPUTE WS-OVERAGE ROUNDED =
052200              WS-SIG-RENAMES / WS-DIVISOR-RENAME
052300           IF WS-OVERAGE IS GREATER THAN 1.000
052400              MOVE 1.00 TO CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT
052500                 + 1)
052600           ELSE
052700              MOVE WS-OVERAGE TO CLS0-CONFIDENCE-SCORE
052800                 (LN-CLASS-COUNT + 1)
052900           END-IF
053000        END-IF
053100        SET WS-RULE-MATCHED TO TRUE
053200        ADD 1 TO LN-CAT-STRUCT-COUNT
053300     END-IF
053400     .
053500 2400-RULE-2-STRUCTURAL-EXIT.
053600     EXIT.
053700
053800 2410-CHECK-ONE-TOUCHED-CONFIG.
053900     MOVE WS-TOUCHED-ENTRY (WS-LST-IDX) TO WS-PATH-TEST
054000     PERFORM 9400-TEST-CONFIG-FILE
054100        THRU 9400-TEST-CONFIG-FILE-EXIT
054200     .
054300 2410-CHECK-ONE-TOUCHED-CONFIG-EXIT.
054400     EXIT.
054500
054600*****************************************************************
054700*            2500-RULE-3-FEATURE-BURST (PRIORIDAD 3)             *
054800*****************************************************************
054900 2500-RULE-3-FEATURE-BURST.
055000
055100     IF WS-SIG-COMMITS IS GREATER THAN OR EQUAL
055200           TO LN-FEATURE-MIN-COMMITS
055300        AND WS-SIG-ADDED-NON-VENDOR IS GREATER THAN ZERO
055400        AND WS-SIG-INSERTIONS IS GREATER THAN WS-SIG-DELETIONS
055500        AND WS-SIG-INSERTIONS IS GREATER THAN OR EQUAL
055600           TO LN-FEATURE-INS-THRESH
055700
055800        MOVE LN-FEATURE-INS-THRESH TO WS-DIVISOR-FEATURE
055900        IF WS-DIVISOR-FEATURE EQUAL ZERO
056000           MOVE 1 TO WS-DIVISOR-FEATURE
056100        END-IF
056200        COMPUTE WS-OVERAGE ROUNDED =
056300           (WS-SIG-INSERTIONS - LN-FEATURE-INS-THRESH) /
056400           WS-DIVISOR-FEATURE
056500        IF WS-OVERAGE IS GREATER THAN 1.000
056600           MOVE 1.000 TO WS-OVERAGE
056700        END-IF
056800        COMPUTE CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
056900           ROUNDED = 0.50 + (0.50 * WS-OVERAGE)
057000
057100        MOVE CT-CLASE-FEATURE TO
057200           CLS0-PRIMARY-CLASS (LN-CLASS-COUNT + 1)
057300        SET WS-RULE-MATCHED TO TRUE
057400        ADD 1 TO LN-CAT-FEATURE-COUNT
057500     END-IF
057600     .
057700 2500-RULE-3-FEATURE-BURST-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100*             2600-RULE-4-REFACTOR (PRIORIDAD 4)                 *
058200*****************************************************************
058300 2600-RULE-4-REFACTOR.
058400
058500     IF WS-SIG-INSERTIONS IS GREATER THAN ZERO
058600        AND WS-SIG-DELETION-RATIO IS GREATER THAN OR EQUAL
058700           TO LN-REFACTOR-DEL-RATIO
058800
058900        MOVE WS-SIG-DELETION-RATIO TO WS-RATIO-CAPPED
059000        IF WS-RATIO-CAPPED IS GREATER THAN 1.000
059100           MOVE 1.000 TO WS-RATIO-CAPPED
059200        END-IF
059300
059400        COMPUTE WS-NUMERATOR = WS-RATIO-CAPPED -
059500           LN-REFACTOR-DEL-RATIO
059600        COMPUTE WS-DENOMINATOR = 1.000 - LN-REFACTOR-DEL-RATIO
059700           + 0.001
059800
059900        COMPUTE CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
060000           ROUNDED =
060100           0.70 + (0.30 * (WS-NUMERATOR / WS-DENOMINATOR))
060200
060300        IF CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1) IS GREATER
060400           THAN 1.00
060500           MOVE 1.00 TO CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
060600        END-IF
060700
060800        MOVE CT-CLASE-REFACTOR TO
060900           CLS0-PRIMARY-CLASS (LN-CLASS-COUNT + 1)
061000        SET WS-RULE-MATCHED TO TRUE
061100        ADD 1 TO LN-CAT-REFACTOR-COUNT
061200     END-IF
061300     .
061400 2600-RULE-4-REFACTOR-EXIT.
061500     EXIT.
061600
061700*****************************************************************
061800*             2700-RULE-FALLBACK-UNKNOWN                         *
061900*****************************************************************
062000 2700-RULE-FALLBACK-UNKNOWN.
062100
062200     MOVE CT-CLASE-UNKNOWN TO
062300        CLS0-PRIMARY-CLASS (LN-CLASS-COUNT + 1)
062400     MOVE 0.10 TO CLS0-CONFIDENCE-SCORE (LN-CLASS-COUNT + 1)
062500     SET WS-RULE-MATCHED TO TRUE
062600     ADD 1 TO LN-CAT-UNKNOWN-COUNT
062700     .
062800 2700-RULE-FALLBACK-UNKNOWN-EXIT.
062900     EXIT.
063000
063100*****************************************************************
063200*              2900-WRITE-CLASSIFICATION                         *
063300*****************************************************************
063400 2900-WRITE-CLASSIFICATION.
063500
063600     ADD 1 TO LN-CLASS-COUNT
063700
063800     MOVE CLU0-CLUSTER-ID (WS-CLU-IDX) TO
063900        CLS0-CLUSTER-ID (LN-CLASS-COUNT)
064000     MOVE WS-SIG-COMMITS          TO CLS0-SIG-COMMITS
064100        (LN-CLASS-COUNT)
064200     MOVE WS-SIG-INSERTIONS       TO CLS0-SIG-INSERTIONS
064300        (LN-CLASS-COUNT)
064400     MOVE WS-SIG-DELETIONS        TO CLS0-SIG-DELETIONS
064500        (LN-CLASS-COUNT)
064600     MOVE WS-SIG-RENAMES          TO CLS0-SIG-RENAMES
064700        (LN-CLASS-COUNT)
064800     MOVE WS-SIG-FILES-TOUCHED    TO CLS0-SIG-FILES-TOUCHED
064900        (LN-CLASS-COUNT)
065000     MOVE WS-SIG-ADDED-NON-VENDOR TO CLS0-SIG-ADDED-NON-VENDOR
065100        (LN-CLASS-COUNT)
065200     MOVE WS-SIG-DELETION-RATIO   TO CLS0-SIG-DELETION-RATIO
065300        (LN-CLASS-COUNT)
065400
065500     WRITE REG-CLASSOUT FROM LN-CLASS-ENTRY (LN-CLASS-COUNT)
065600     ADD 1 TO WS-RECORDED-1
065700     .
065800 2900-WRITE-CLASSIFICATION-EXIT.
065900     EXIT.
066000
066100*****************************************************************
066200*        9300-TEST-NOISE - RUTA DE RUIDO (EXT. O DIRECTORIO)     *
066300* DEVUELVE WS-PRED-TRUE/FALSE. ESPERA LA RUTA EN WS-PATH-TEST.   *
066400*****************************************************************
066500 9300-TEST-NOISE.
066600
066700     MOVE WS-PATH-TEST TO WS-SCAN-FIELD
066800     PERFORM 9200-CALC-LENGTH-1
066900        THRU 9200-CALC-LENGTH-1-EXIT
067000
067100     SET WS-PRED-FALSE TO TRUE
067200
067300     IF LN-NOISE-EXT-COUNT IS GREATER THAN ZERO
067400        PERFORM 9310-CHECK-ONE-EXT
067500           THRU 9310-CHECK-ONE-EXT-EXIT
067600           VARYING WS-LST-IDX FROM 1 BY 1
067700           UNTIL WS-LST-IDX IS GREATER THAN LN-NOISE-EXT-COUNT
067800              OR WS-PRED-TRUE
067900     END-IF
068000
068100     IF WS-PRED-FALSE AND LN-NOISE-DIR-COUNT IS GREATER THAN ZERO
068200        PERFORM 9320-CHECK-ONE-NOISE-DIR
068300           THRU 9320-CHECK-ONE-NOISE-DIR-EXIT
068400           VARYING WS-LST-IDX FROM 1 BY 1
068500           UNTIL WS-LST-IDX IS GREATER THAN LN-NOISE-DIR-COUNT
068600              OR WS-PRED-TRUE
068700     END-IF
068800     .
068900 9300-TEST-NOISE-EXIT.
069000     EXIT.
069100
069200 9310-CHECK-ONE-EXT.
069300     MOVE SPACES TO WS-SCAN-FIELD-2
069400     MOVE LN-NOISE-EXT-ENTRY (WS-LST-IDX) TO WS-SCAN-FIELD-2
069500     PERFORM 9210-CALC-LENGTH-2
069600        THRU 9210-CALC-LENGTH-2-EXIT
069700     IF WS-SCAN-LEN-2 IS GREATER THAN ZERO
069800        AND WS-SCAN-LEN IS GREATER THAN OR EQUAL TO WS-SCAN-LEN-2
069900        IF WS-SCAN-FIELD
070000           (WS-SCAN-LEN - WS-SCAN-LEN-2 + 1 : WS-SCAN-LEN-2)
070100           EQUAL WS-SCAN-FIELD-2 (1 : WS-SCAN-LEN-2)
070200           SET WS-PRED-TRUE TO TRUE
070300        END-IF
070400     END-IF
070500     .
070600 9310-CHECK-ONE-EXT-EXIT.
070700     EXIT.
070800
070900 9320-CHECK-ONE-NOISE-DIR.
071000     MOVE LN-NOISE-DIR-ENTRY (WS-LST-IDX) TO WS-SCAN-FIELD-2
071100     PERFORM 9600-TEST-PREFIX
071200        THRU 9600-TEST-PREFIX-EXIT
071300     .
071400 9320-CHECK-ONE-NOISE-DIR-EXIT.
071500     EXIT.
071600
071700*****************************************************************
071800* 9400-TEST-CONFIG-FILE - ULTIMO SEGMENTO DE RUTA (DESPUES DE LA *
071900* ULTIMA BARRA) IGUAL EXACTO A UN NOMBRE DE LA LISTA INYECTADA.  *
072000*****************************************************************
072100 9400-TEST-CONFIG-FILE.
072200
072300     IF LN-CONFIG-FILE-COUNT EQUAL ZERO
072400        GO TO 9400-TEST-CONFIG-FILE-EXIT
072500     END-IF
072600
072700     MOVE WS-PATH-TEST TO WS-SCAN-FIELD
072800     PERFORM 9200-CALC-LENGTH-1
072900        THRU 9200-CALC-LENGTH-1-EXIT
073000
073100     MOVE ZERO TO WS-SLASH-POS
073200     IF WS-SCAN-LEN IS GREATER THAN ZERO
073300        PERFORM 9410-SCAN-FOR-SLASH
073400           THRU 9410-SCAN-FOR-SLASH-EXIT
073500           VARYING WS-LST-IDX FROM 1 BY 1
073600           UNTIL WS-LST-IDX IS GREATER THAN WS-SCAN-LEN
073700     END-IF
073800
073900     MOVE SPACES TO WS-SEGMENT
074000     IF WS-SLASH-POS IS GREATER THAN ZERO
074100        IF WS-SLASH-POS IS LESS THAN WS-SCAN-LEN
074200           MOVE WS-PATH-TEST
074300              (WS-SLASH-POS + 1 : WS-SCAN-LEN - WS-SLASH-POS)
074400              TO WS-SEGMENT
074500        END-IF
074600     ELSE
074700        MOVE WS-PATH-TEST (1 : WS-SCAN-LEN) TO WS-SEGMENT
074800     END-IF
074900
075000     PERFORM 9420-CHECK-ONE-CONFIG-NAME
075100        THRU 9420-CHECK-ONE-CONFIG-NAME-EXIT
075200        VARYING WS-LST-IDX FROM 1 BY 1
075300        UNTIL WS-LST-IDX IS GREATER THAN LN-CONFIG-FILE-COUNT
075400           OR WS-PRED-TRUE
075500     .
075600 9400-TEST-CONFIG-FILE-EXIT.
075700     EXIT.
075800
075900 9410-SCAN-FOR-SLASH.
076000     IF WS-PATH-TEST (WS-LST-IDX : 1) EQUAL '/'
076100        MOVE WS-LST-IDX TO WS-SLASH-POS
076200     END-IF
076300     .
076400 9410-SCAN-FOR-SLASH-EXIT.
076500     EXIT.
076600
076700 9420-CHECK-ONE-CONFIG-NAME.
076800     MOVE WS-SEGMENT (1:30) TO WS-CFG-FILE-NAME
076900     IF WS-CFG-FILE-FLAT EQUAL LN-CONFIG-FILE-ENTRY (WS-LST-IDX)
077000        SET WS-PRED-TRUE TO TRUE
077100     END-IF
077200     .
077300 9420-CHECK-ONE-CONFIG-NAME-EXIT.
077400     EXIT.
077500
077600*****************************************************************
077700*     9500-TEST-VENDOR - RUTA COMIENZA CON DIRECTORIO VENDOR     *
077800*****************************************************************
077900 9500-TEST-VENDOR.
078000
078100     SET WS-PRED-FALSE TO TRUE
078200     IF LN-VENDOR-DIR-COUNT IS GREATER THAN ZERO
078300        PERFORM 9510-CHECK-ONE-VENDOR-DIR
078400           THRU 9510-CHECK-ONE-VENDOR-DIR-EXIT
078500           VARYING WS-LST-IDX FROM 1 BY 1
078600           UNTIL WS-LST-IDX IS GREATER THAN LN-VENDOR-DIR-COUNT
078700              OR WS-PRED-TRUE
078800     END-IF
078900     .
079000 9500-TEST-VENDOR-EXIT.
079100     EXIT.
079200
079300 9510-CHECK-ONE-VENDOR-DIR.
079400     MOVE LN-VENDOR-DIR-ENTRY (WS-LST-IDX) TO WS-SCAN-FIELD-2
079500     PERFORM 9600-TEST-PREFIX
079600        THRU 9600-TEST-PREFIX-EXIT
079700     .
079800 9510-CHECK-ONE-VENDOR-DIR-EXIT.
079900     EXIT.
080000
080100*****************************************************************
080200* 9600-TEST-PREFIX - WS-PATH-TEST EMPIEZA CON WS-SCAN-FIELD-2    *
080300* (BARE O CON UNA BARRA INICIAL). DEVUELVE WS-PRED-TRUE/FALSE.   *
080400*****************************************************************
080500 9600-TEST-PREFIX.
080600
080700     PERFORM 9210-CALC-LENGTH-2
080800        THRU 9210-CALC-LENGTH-2-EXIT
080900
081000     IF WS-SCAN-LEN-2 EQUAL ZERO
081100        GO TO 9600-TEST-PREFIX-EXIT
081200     END-IF
081300
081400     IF WS-PATH-TEST (1 : WS-SCAN-LEN-2)
081500           EQUAL WS-SCAN-FIELD-2 (1 : WS-SCAN-LEN-2)
081600        SET WS-PRED-TRUE TO TRUE
081700     ELSE
081800        IF WS-PATH-FIRST-CHAR EQUAL '/'
081900           IF WS-PATH-AFTER-SLASH (1 : WS-SCAN-LEN-2)
082000                 EQUAL WS-SCAN-FIELD-2 (1 : WS-SCAN-LEN-2)
082100              SET WS-PRED-TRUE TO TRUE
082200           END-IF
082300        END-IF
082400     END-IF
082500     .
082600 9600-TEST-PREFIX-EXIT.
082700     EXIT.
082800
082900*****************************************************************
083000* 9200/9210-CALC-LENGTH-n - LARGO SIGNIFICATIVO (SIN ESPACIOS    *
083100* FINALES) DE WS-SCAN-FIELD / WS-SCAN-FIELD-2. RECORRIDO HACIA   *
083200* ATRAS, SIN FUNCIONES INTRINSECAS.                              *
083300*****************************************************************
083400 9200-CALC-LENGTH-1.
083500     PERFORM 9201-BACK-SCAN-1
083600        THRU 9201-BACK-SCAN-1-EXIT
083700        VARYING WS-SCAN-LEN FROM 60 BY -1
083800        UNTIL WS-SCAN-LEN EQUAL ZERO
083900           OR WS-SCAN-FIELD (WS-SCAN-LEN : 1) NOT EQUAL SPACE
084000     .
084100 9200-CALC-LENGTH-1-EXIT.
084200     EXIT.
084300
084400 9201-BACK-SCAN-1.
084500     CONTINUE
084600     .
084700 9201-BACK-SCAN-1-EXIT.
084800     EXIT.
084900
085000 9210-CALC-LENGTH-2.
085100     PERFORM 9211-BACK-SCAN-2
085200        THRU 9211-BACK-SCAN-2-EXIT
085300        VARYING WS-SCAN-LEN-2 FROM 30 BY -1
085400        UNTIL WS-SCAN-LEN-2 EQUAL ZERO
085500           OR WS-SCAN-FIELD-2 (WS-SCAN-LEN-2 : 1) NOT EQUAL SPACE
085600     .
085700 9210-CALC-LENGTH-2-EXIT.
085800     EXIT.
085900
086000 9211-BACK-SCAN-2.
086100     CONTINUE
086200     .
086300 9211-BACK-SCAN-2-EXIT.
086400     EXIT.
086500
086600*****************************************************************
086700*                         3000-END                               *
086800*****************************************************************
086900 3000-END.
087000
087100     CLOSE CLASSOUT
087200     DISPLAY 'NE7C0020 - CLASIFICACIONES ESCRITAS: ' WS-RECORDED-1
087300     .
087400 3000-END-EXIT.
087500     EXIT.
