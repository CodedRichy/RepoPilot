000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CCLS0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN REGISTRO DE CLASIFICACION DE        *
000600*               CLUSTER PRODUCIDO POR EL MODULO DE CLASIFICACION.*
000700*                                                                *
000800* ------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 129 POSICIONES DE NEGOCIO +               *
001100*                      002 POSICIONES DE RESERVA = 131.          *
001200*           PREFIJO  : CLS0.                                     *
001300*                                                                *
001400* Aenderungen:                                                   *
001500* 2024-02-08  jalvarez   NE7C-0002  Creacion inicial del layout. *
001600* 2024-03-14  mrosso     NE7C-0031  Se agrega firma de deleccion.*
001700******************************************************************
001800     05  NE7CCLS0.
001900         10  CLS0-CLUSTER-ID               PIC X(64).
002000         10  CLS0-PRIMARY-CLASS            PIC X(20).
002100            88  CLS0-88-NOISE-ONLY   VALUE 'NOISE_ONLY          '.
002200            88  CLS0-88-STRUCTURAL   VALUE 'STRUCTURAL_CHANGE   '.
002300            88  CLS0-88-FEATURE      VALUE 'FEATURE_BURST       '.
002400            88  CLS0-88-REFACTOR     VALUE 'REFACTOR_CLUSTER    '.
002500            88  CLS0-88-UNKNOWN      VALUE 'UNKNOWN             '.
002600         10  CLS0-CONFIDENCE-SCORE         PIC 9V99.
002700         10  CLS0-SIG-COMMITS              PIC 9(05).
002800         10  CLS0-SIG-INSERTIONS           PIC 9(09).
002900         10  CLS0-SIG-DELETIONS            PIC 9(09).
003000         10  CLS0-SIG-RENAMES              PIC 9(05).
003100         10  CLS0-SIG-FILES-TOUCHED        PIC 9(05).
003200         10  CLS0-SIG-ADDED-NON-VENDOR     PIC 9(05).
003300         10  CLS0-SIG-DELETION-RATIO       PIC 9V999.
003400         10  FILLER                        PIC X(02).
