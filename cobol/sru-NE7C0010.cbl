000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7C0010.
000800 AUTHOR. JOSE ALVAREZ.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 06/02/2024.
001100 DATE-COMPILED. 06/02/2024.
001200 SECURITY. CONFIDENTIAL.
001300*****************************************************************
001400* Programa name:    NE7C0010                                    *
001500* Original author: jalvarez.                                    *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 06/02/2024 jalvarez      NE7C-0006  Creacion inicial. Rutina de*
002100*                          clustering invocada desde NE7C0000.   *
002200* 19/02/2024 jalvarez      NE7C-0014  Prioridad de frontera:     *
002300*                          SYSTEM_COMMIT antes que inactividad.  *
002400* 01/03/2024 mrosso        NE7C-0022  CLUSTER-ID por plegado de  *
002500*                          hash inicial+final (sin libreria de   *
002600*                          digest disponible en esta plataforma).*
002700* 14/05/2024 mrosso        NE7C-0055  Traza de diagnostico en    *
002800*                          cierre de cluster (WS-TRACE-SW).      *
002900* 03/09/2024 cquiroga      NE7C-0071  Y2K: validado manejo de    *
003000*                          fechas de 14 digitos AAAAMMDDHHMMSS.  *
003100*                          Sin dependencia de ventana de siglo.  *
003200* 22/11/2024 cquiroga      NE7C-0082  Un solo commit de sistema  *
003300*                          forma cluster propio (caso de borde). *
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CLUSTERS    ASSIGN       TO CLUSTERS
004800                        ORGANIZATION IS SEQUENTIAL
004900                        FILE STATUS  IS WS-FILE-STATUS.
005000
005100*****************************************************************
005200*                                                               *
005300*                      D A T A   D I V I S I O N                *
005400*                                                               *
005500*****************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CLUSTERS
005900     RECORDING MODE IS F
006000     RECORD CONTAINS 197 CHARACTERS.
006100 01  REG-CLUSTERS.
006200     COPY NE7CCLU0.
006300
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600*                    DEFINICION DE CONSTANTES                   *
006700*****************************************************************
006800 01  CT-CONSTANTES.
006900     05 CT-RUTINA                   PIC X(08) VALUE 'NE7C0010'.
007000     05 CT-RAZON-SYSTEM             PIC X(20) VALUE
007100                                        'SYSTEM_COMMIT'.
007200     05 CT-RAZON-INACTIVIDAD        PIC X(20) VALUE
007300                                        'INACTIVITY_TIMEOUT'.
007400     05 CT-RAZON-HEAD               PIC X(20) VALUE 'HEAD'.
007500
007600 77  WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
007700     88  FS-88-OK                             VALUE '00'.
007800 77  WS-TRACE-SW                    PIC X(01) VALUE 'N'.
007900     88  WS-88-TRACE-ON                       VALUE 'S'.
008000 77  WS-IDX                         PIC 9(04) COMP VALUE ZERO.
008100 77  WS-PREV-IDX                    PIC 9(04) COMP VALUE ZERO.
008200 77  WS-LST-IDX                     PIC 9(04) COMP VALUE ZERO.
008300 77  WS-CUR-START-IDX               PIC 9(04) COMP VALUE 1.
008400 77  WS-GAP-SECONDS                 PIC S9(12) COMP VALUE ZERO.
008500 77  WS-RECORDED-1                  PIC 9(05) COMP VALUE ZERO.
008600 77  WS-SYS-AUTHOR-SW               PIC X(01) VALUE 'N'.
008700     88  WS-SYS-AUTHOR-FOUND                  VALUE 'S'.
008800     88  WS-SYS-AUTHOR-NOT-FOUND              VALUE 'N'.
008900
009000 01  WS-SEAL-VARIABLES.
009100     05 WS-SEAL-START-IDX           PIC 9(04) COMP.
009200     05 WS-SEAL-END-IDX             PIC 9(04) COMP.
009300     05 WS-SEAL-REASON              PIC X(20).
009400     05 WS-SEAL-AUTHOR              PIC X(30).
009500
009600*****************************************************************
009700* VISTA ALTERNATIVA DE FECHA - DESGLOSE AAAA/MM/DD/HH/MI/SS      *
009800* PARA LAS TRAZAS DE DIAGNOSTICO DE CIERRE DE CLUSTER.           *
009900*****************************************************************
010000 01  WS-DATE-WORK.
010100     05 WS-TS-NUM                   PIC 9(14).
010200 01  WS-TS-PARTS REDEFINES WS-DATE-WORK.
010300     05 WS-TS-YYYY                  PIC 9(04).
010400     05 WS-TS-MM                    PIC 9(02).
010500     05 WS-TS-DD                    PIC 9(02).
010600     05 WS-TS-HH                    PIC 9(02).
010700     05 WS-TS-MI                    PIC 9(02).
010800     05 WS-TS-SS                    PIC 9(02).
010900
011000*****************************************************************
011100* VISTA ALTERNATIVA DE LA RAZON DE CIERRE - PRIMER CARACTER      *
011200* COMO CODIGO COMPACTO PARA LA TRAZA DE DIAGNOSTICO.             *
011300*****************************************************************
011400 01  WS-CLOSURE-WORK.
011500     05 WS-CLOSURE-TEXT             PIC X(20).
011600 01  WS-CLOSURE-ALT REDEFINES WS-CLOSURE-WORK.
011700     05 WS-CLOSURE-FIRST-CHAR       PIC X(01).
011800     05 WS-CLOSURE-REST             PIC X(19).
011900
012000*****************************************************************
012100* VISTA ALTERNATIVA DEL RENGLON DE CLUSTER COMO TEXTO PLANO -    *
012200* USADA SOLO PARA LA TRAZA DE DIAGNOSTICO, NUNCA ESCRITA A       *
012300* ARCHIVO.                                                       *
012400*****************************************************************
012500 01  WS-CLUSTER-ENTRY-WORK.
012600     05 WS-CLU-ID-WORK               PIC X(64).
012700     05 WS-CLU-REST-WORK             PIC X(136).
012800 01  WS-CLUSTER-ENTRY-FLAT REDEFINES WS-CLUSTER-ENTRY-WORK.
012900     05 WS-CLU-FLAT                  PIC X(200).
013000
013100 LINKAGE SECTION.
013200 01  LN-COMMIT-COUNT                 PIC 9(04) COMP.
013300 01  LN-COMMIT-TABLE.
013400     05 LN-COMMIT-ENTRY OCCURS 2000 TIMES.
013500        COPY NE7CCOM0.
013600 01  LN-SYS-AUTHOR-COUNT             PIC 9(04) COMP.
013700 01  LN-SYS-AUTHOR-TABLE.
013800     05 LN-SYS-AUTHOR-ENTRY OCCURS 50 TIMES PIC X(30).
013900 01  LN-INACTIVITY-SECS              PIC 9(07).
014000 01  LN-CLUSTER-COUNT                PIC 9(04) COMP.
014100 01  LN-CLUSTER-TABLE.
014200     05 LN-CLUSTER-ENTRY OCCURS 2000 TIMES.
014300        COPY NE7CCLU0.
014400        10  LN-FIRST-IDX             PIC 9(04) COMP.
014500        10  LN-LAST-IDX              PIC 9(04) COMP.
014600
014700*****************************************************************
014800*                                                               *
014900*              P R O C E D U R E   D I V I S I O N              *
015000*                                                               *
015100*****************************************************************
015200 PROCEDURE DIVISION USING LN-COMMIT-COUNT, LN-COMMIT-TABLE,
015300                           LN-SYS-AUTHOR-COUNT,
015400                           LN-SYS-AUTHOR-TABLE,
015500                           LN-INACTIVITY-SECS,
015600                           LN-CLUSTER-COUNT, LN-CLUSTER-TABLE.
015700
015800 0000-MAINLINE.
015900
016000     PERFORM 1000-START
016100        THRU 1000-START-EXIT
016200
016300     PERFORM 2000-PROCESS
016400        THRU 2000-PROCESS-EXIT
016500
016600     PERFORM 3000-END
016700        THRU 3000-END-EXIT
016800
016900     GOBACK
017000     .
017100 0000-MAINLINE-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500*                        1000-START                             *
017600*****************************************************************
017700 1000-START.
017800
017900     MOVE ZERO TO LN-CLUSTER-COUNT
018000     MOVE 1    TO WS-CUR-START-IDX
018100
018200     OPEN OUTPUT CLUSTERS
018300     IF NOT FS-88-OK
018400        DISPLAY 'ERROR OPEN CLUSTERS CODE: ' WS-FILE-STATUS
018500        PERFORM 3000-END THRU 3000-END-EXIT
018600     END-IF
018700     .
018800 1000-START-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200*                        2000-PROCESS                           *
019300* RECORRE LA TABLA DE COMMITS (YA ORDENADA POR NE7C0000) Y       *
019400* EVALUA LAS REGLAS DE FRONTERA CONTRA EL COMMIT ANTERIOR, EN    *
019500* ORDEN DE PRIORIDAD: 1RO SYSTEM-AUTHOR, 2DO INACTIVIDAD.        *
019600*****************************************************************
019700 2000-PROCESS.
019800
019900     IF LN-COMMIT-COUNT EQUAL ZERO
020000        GO TO 2000-PROCESS-EXIT
020100     END-IF
020200
020300     IF LN-COMMIT-COUNT EQUAL 1
020400        GO TO 2090-SEAL-HEAD
020500     END-IF
020600
020700     PERFORM 2100-SCAN-BOUNDARY
020800        THRU 2100-SCAN-BOUNDARY-EXIT
020900        VARYING WS-IDX FROM 2 BY 1
021000        UNTIL WS-IDX IS GREATER THAN LN-COMMIT-COUNT
021100
021200 2090-SEAL-HEAD.
021300     MOVE WS-CUR-START-IDX   TO WS-SEAL-START-IDX
021400     MOVE LN-COMMIT-COUNT    TO WS-SEAL-END-IDX
021500     MOVE CT-RAZON-HEAD      TO WS-SEAL-REASON
021600     PERFORM 2200-SEAL-CLUSTER
021700        THRU 2200-SEAL-CLUSTER-EXIT
021800     .
021900 2000-PROCESS-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300*                     2100-SCAN-BOUNDARY                        *
022400*****************************************************************
022500 2100-SCAN-BOUNDARY.
022600
022700     MOVE WS-IDX TO WS-PREV-IDX
022800     SUBTRACT 1  FROM WS-PREV-IDX
022900
023000     MOVE COM0-AUTHOR (WS-PREV-IDX) TO WS-SEAL-AUTHOR
023100     PERFORM 2110-LOOKUP-SYS-AUTHOR
023200        THRU 2110-LOOKUP-SYS-AUTHOR-EXIT
023300
023400     IF WS-88-TRACE-ON
023500        MOVE COM0-TS (WS-PREV-IDX) TO WS-TS-NUM
023600        DISPLAY 'NE7C0010 - FRONTERA CONTRA AAAA ' WS-TS-YYYY
023700           ' MM ' WS-TS-MM ' DD ' WS-TS-DD
023800     END-IF
023900
024000     IF WS-SYS-AUTHOR-FOUND
024100        MOVE WS-CUR-START-IDX TO WS-SEAL-START-IDX
024200        MOVE WS-PREV-IDX      TO WS-SEAL-END-IDX
024300        MOVE CT-RAZON-SYSTEM  TO WS-SEAL-REASON
024400        PERFORM 2200-SEAL-CLUSTER
024500           THRU 2200-SEAL-CLUSTER-EXIT
024600        MOVE WS-IDX TO WS-CUR-START-IDX
024700     ELSE
024800        COMPUTE WS-GAP-SECONDS =
024900           COM0-EPOCH (WS-IDX) - COM0-EPOCH (WS-PREV-IDX)
025000        IF WS-GAP-SECONDS IS GREATER THAN LN-INACTIVITY-SECS
025100           MOVE WS-CUR-START-IDX    TO WS-SEAL-START-IDX
025200           MOVE WS-PREV-IDX         TO WS-SEAL-END-IDX
025300           MOVE CT-RAZON-INACTIVIDAD TO WS-SEAL-REASON
025400           PERFORM 2200-SEAL-CLUSTER
025500              THRU 2200-SEAL-CLUSTER-EXIT
025600           MOVE WS-IDX TO WS-CUR-START-IDX
025700        END-IF
025800     END-IF
025900
026000     IF WS-IDX EQUAL LN-COMMIT-COUNT
026100        MOVE WS-CUR-START-IDX TO WS-SEAL-START-IDX
026200        MOVE LN-COMMIT-COUNT  TO WS-SEAL-END-IDX
026300        MOVE CT-RAZON-HEAD    TO WS-SEAL-REASON
026400        PERFORM 2200-SEAL-CLUSTER
026500           THRU 2200-SEAL-CLUSTER-EXIT
026600     END-IF
026700     .
026800 2100-SCAN-BOUNDARY-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                  2110-LOOKUP-SYS-AUTHOR                       *
027300* BUSQUEDA SECUENCIAL DEL AUTOR DEL COMMIT ANTERIOR CONTRA LA    *
027400* LISTA SYSTEM-AUTHORS INYECTADA. COINCIDENCIA EXACTA.           *
027500*****************************************************************
027600 2110-LOOKUP-SYS-AUTHOR.
027700
027800     SET WS-SYS-AUTHOR-NOT-FOUND TO TRUE
027900     MOVE ZERO TO WS-LST-IDX
028000
028100     IF LN-SYS-AUTHOR-COUNT IS GREATER THAN ZERO
028200        PERFORM 2120-LOOKUP-ONE-AUTHOR
028300           THRU 2120-LOOKUP-ONE-AUTHOR-EXIT
028400           VARYING WS-LST-IDX FROM 1 BY 1
028500           UNTIL WS-LST-IDX IS GREATER THAN LN-SYS-AUTHOR-COUNT
028600              OR WS-SYS-AUTHOR-FOUND
028700     END-IF
028800     .
028900 2110-LOOKUP-SYS-AUTHOR-EXIT.
029000     EXIT.
029100
029200 2120-LOOKUP-ONE-AUTHOR.
029300     IF WS-SEAL-AUTHOR EQUAL LN-SYS-AUTHOR-ENTRY (WS-LST-IDX)
029400        SET WS-SYS-AUTHOR-FOUND TO TRUE
029500     END-IF
029600     .
029700 2120-LOOKUP-ONE-AUTHOR-EXIT.
029800     EXIT.
029900
030000*****************************************************************
030100*                    2200-SEAL-CLUSTER                          *
030200* EMITE UN REGISTRO DE CLUSTER POR EL RANGO WS-SEAL-START-IDX .. *
030300* WS-SEAL-END-IDX, CON LA RAZON DE CIERRE WS-SEAL-REASON.        *
030400*****************************************************************
030500 2200-SEAL-CLUSTER.
030600
030700     ADD 1 TO LN-CLUSTER-COUNT
030800
030900     MOVE WS-SEAL-START-IDX TO LN-FIRST-IDX (LN-CLUSTER-COUNT)
031000     MOVE WS-SEAL-END-IDX   TO LN-LAST-IDX  (LN-CLUSTER-COUNT)
031100
031200     MOVE COM0-HASH (WS-SEAL-START-IDX)
031300          TO CLU0-FIRST-HASH (LN-CLUSTER-COUNT)
031400     MOVE COM0-HASH (WS-SEAL-END-IDX)
031500          TO CLU0-LAST-HASH  (LN-CLUSTER-COUNT)
031600
031700     COMPUTE CLU0-COMMIT-COUNT (LN-CLUSTER-COUNT) =
031800        WS-SEAL-END-IDX - WS-SEAL-START-IDX + 1
031900
032000     MOVE COM0-TS (WS-SEAL-START-IDX)
032100          TO CLU0-START-TS (LN-CLUSTER-COUNT)
032200     MOVE COM0-TS (WS-SEAL-END-IDX)
032300          TO CLU0-END-TS   (LN-CLUSTER-COUNT)
032400
032500     MOVE WS-SEAL-REASON TO CLU0-CLOSURE-REASON (LN-CLUSTER-COUNT)
032600
032700* CLUSTER-ID: PLEGADO DETERMINISTICO (NO CRIPTOGRAFICO) DE LOS
032800* PRIMEROS 32 CARACTERES DE CADA HASH EXTREMO. FUNCION PURA DE
032900* (PRIMER-HASH, ULTIMO-HASH) - VER NE7C-0022 EN EL LOG.
033000     MOVE COM0-HASH (WS-SEAL-START-IDX) (1:32)
033100          TO CLU0-CLUSTER-ID (LN-CLUSTER-COUNT) (1:32)
033200     MOVE COM0-HASH (WS-SEAL-END-IDX) (1:32)
033300          TO CLU0-CLUSTER-ID (LN-CLUSTER-COUNT) (33:32)
033400
033500     MOVE CLU0-CLOSURE-REASON (LN-CLUSTER-COUNT) TO
033600        WS-CLOSURE-TEXT
033700
033800     WRITE REG-CLUSTERS FROM LN-CLUSTER-ENTRY (LN-CLUSTER-COUNT)
033900     ADD 1 TO WS-RECORDED-1
034000
034100     IF WS-88-TRACE-ON
034200        MOVE REG-CLUSTERS TO WS-CLUSTER-ENTRY-WORK
034300        DISPLAY 'NE7C0010 - CLUSTER SELLADO COD '
034400           WS-CLOSURE-FIRST-CHAR ' RENGLON ' WS-CLU-FLAT
034500     END-IF
034600     .
034700 2200-SEAL-CLUSTER-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*                         3000-END                               *
035200*****************************************************************
035300 3000-END.
035400
035500     CLOSE CLUSTERS
035600     DISPLAY 'NE7C0010 - CLUSTERS ESCRITOS: ' WS-RECORDED-1
035700     .
035800 3000-END-EXIT.
035900     EXIT.
