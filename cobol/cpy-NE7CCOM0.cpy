000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CCOM0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN REGISTRO DE COMMIT DE CONTROL DE    *
000600*               VERSIONES (ENTRADA CRONOLOGICA AL MOTOR DE       *
000700*               CLASIFICACION DE ACTIVIDAD DE REPOSITORIO).      *
000800*                                                                *
000900* ------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 806 POSICIONES, SIN RELLENO DE RESERVA.   *
001200*           PREFIJO  : COM0.                                     *
001300*                                                                *
001400* Aenderungen:                                                   *
001500* 2024-02-06  jalvarez   NE7C-0001  Creacion inicial del layout. *
001600* 2024-02-19  jalvarez   NE7C-0014  Se agregan 88 de FILE-ACTION.*
001700* 2024-08-11  dsantoro   NE7C-0071  Se quita relleno de reserva, *
001800*                        layout coincide con 806 pos. exactas.   *
001900******************************************************************
002000     05  NE7CCOM0.
002100         10  COM0-HASH                     PIC X(40).
002200         10  COM0-AUTHOR                   PIC X(30).
002300         10  COM0-TS                       PIC 9(14).
002400         10  COM0-EPOCH                    PIC 9(12).
002500         10  COM0-BRANCH                   PIC X(20).
002600         10  COM0-INSERTIONS               PIC 9(07).
002700         10  COM0-DELETIONS                PIC 9(07).
002800         10  COM0-RENAMES                  PIC 9(04).
002900         10  COM0-FILE-COUNT               PIC 9(02).
003000         10  COM0-FILE-ENTRY OCCURS 10 TIMES.
003100             15  COM0-FILE-ACTION          PIC X(01).
003200                 88  COM0-88-ADDED                VALUE 'A'.
003300                 88  COM0-88-MODIFIED             VALUE 'M'.
003400                 88  COM0-88-DELETED              VALUE 'D'.
003500                 88  COM0-88-RENAMED              VALUE 'R'.
003600             15  COM0-FILE-PATH            PIC X(60).
003700         10  COM0-MESSAGE                  PIC X(60).
