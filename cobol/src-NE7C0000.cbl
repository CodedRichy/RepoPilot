000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7C0000.
000800 AUTHOR. JOSE ALVAREZ.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 05/02/2024.
001100 DATE-COMPILED. 05/02/2024.
001200 SECURITY. CONFIDENTIAL.
001300*****************************************************************
001400* Programa name:    NE7C0000                                    *
001500* Original author: jalvarez.                                    *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 05/02/2024 jalvarez      NE7C-0001  Creacion inicial. Driver   *
002100*                          principal del motor de clasificacion  *
002200*                          de actividad de repositorio.          *
002300* 14/02/2024 jalvarez      NE7C-0011  Carga de CONFIG en formato *
002400*                          tarjeta de control (P0/SA/NX/ND/CF/   *
002500*                          VD/AB) con REDEFINES por tipo.        *
002600* 27/02/2024 mrosso        NE7C-0020  Orden de llamadas: cluster-*
002700*                          izar, clasificar, politica.           *
002800* 15/04/2024 mrosso        NE7C-0045  Ordenamiento burbuja       *
002900*                          estable de COMMITS si llegan fuera de *
003000*                          orden cronologico (deteccion previa). *
003100* 03/07/2024 cquiroga      NE7C-0065  RUNREPORT: encabezado,     *
003200*                          detalle por cluster, ruptura de       *
003300*                          control por categoria y seccion de    *
003400*                          politica.                             *
003500* 20/09/2024 cquiroga      NE7C-0075  Y2K: revisado. Las fechas  *
003600*                          de commit viajan completas AAAAMMDD-  *
003700*                          HHMMSS, sin truncar el siglo.         *
003800* 18/11/2024 lferreyra     NE7C-0081  Tope de WS-MAX-COMMITS =   *
003900*                          2000 y WS-MAX-LIST-ENTRIES = 50       *
004000*                          documentado en esta seccion.          *
004100*****************************************************************
004200*                                                               *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000        C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT COMMITS     ASSIGN       TO COMMITS
005500                        ORGANIZATION IS SEQUENTIAL
005600                        FILE STATUS  IS WS-COMMITS-STATUS.
005700
005800     SELECT CONFIG      ASSIGN       TO CONFIG
005900                        ORGANIZATION IS SEQUENTIAL
006000                        FILE STATUS  IS WS-CONFIG-STATUS.
006100
006200     SELECT RUNREPORT   ASSIGN       TO RUNREPORT
006300                        ORGANIZATION IS LINE SEQUENTIAL
006400                        FILE STATUS  IS WS-RUNREPORT-STATUS.
006500
006600*****************************************************************
006700*                                                               *
006800*                      D A T A   D I V I S I O N                *
006900*                                                               *
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  COMMITS
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 806 CHARACTERS.
007600 01  REG-COMMITS.
007700     COPY NE7CCOM0.
007800
007900 FD  CONFIG
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 105 CHARACTERS.
008200 01  REG-CONFIG.
008300     COPY NE7CCFG0.
008400
008500 FD  RUNREPORT
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  REG-RUNREPORT                  PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100*****************************************************************
009200*                    DEFINICION DE CONSTANTES                   *
009300*****************************************************************
009400 01  CT-CONSTANTES.
009500     05 CT-RUTINA                   PIC X(08) VALUE 'NE7C0000'.
009600     05 CT-SUB-CLUSTERING           PIC X(08) VALUE 'NE7C0010'.
009700     05 CT-SUB-CLASSIFY             PIC X(08) VALUE 'NE7C0020'.
009800     05 CT-SUB-POLICY               PIC X(08) VALUE 'NE7C0030'.
009900     05 FILLER                      PIC X(04) VALUE SPACES.
010000
010100*****************************************************************
010200* TOPES DE TABLA EN MEMORIA (NO FORMAN PARTE DE LA ESPECIF. DE   *
010300* NEGOCIO - SON UN LIMITE DE DISENIO DE ESTE MOTOR POR LOTE).    *
010400*****************************************************************
010500 77  WS-MAX-COMMITS                 PIC 9(04) COMP VALUE 2000.
010600 77  WS-MAX-CLUSTERS                PIC 9(04) COMP VALUE 2000.
010700 77  WS-MAX-LIST-ENTRIES            PIC 9(04) COMP VALUE 50.
010800
010900 77  WS-COMMITS-STATUS              PIC X(02) VALUE SPACE.
011000     88  FS-88-COMMITS-OK                    VALUE '00'.
011100     88  FS-88-COMMITS-EOF                   VALUE '10'.
011200 77  WS-CONFIG-STATUS               PIC X(02) VALUE SPACE.
011300     88  FS-88-CONFIG-OK                      VALUE '00'.
011400     88  FS-88-CONFIG-EOF                     VALUE '10'.
011500 77  WS-RUNREPORT-STATUS            PIC X(02) VALUE SPACE.
011600     88  FS-88-RUNREPORT-OK                   VALUE '00'.
011700
011800 01  WS-EOF-SWITCHES.
011900     05 WS-COMMITS-EOF-SW           PIC X(01) VALUE 'N'.
012000        88 WS-COMMITS-AT-EOF                  VALUE 'S'.
012100        88 WS-COMMITS-NOT-AT-EOF              VALUE 'N'.
012200     05 WS-CONFIG-EOF-SW            PIC X(01) VALUE 'N'.
012300        88 WS-CONFIG-AT-EOF                   VALUE 'S'.
012400        88 WS-CONFIG-NOT-AT-EOF               VALUE 'N'.
012500     05 FILLER                      PIC X(01) VALUE SPACE.
012600
012700 77  WS-IDX                         PIC 9(04) COMP VALUE ZERO.
012800 77  WS-PASS-IDX                    PIC 9(04) COMP VALUE ZERO.
012900 77  WS-SWAP-COUNT                  PIC 9(05) COMP VALUE ZERO.
013000 01  WS-SORT-SWITCH                 PIC X(01) VALUE 'N'.
013100     88 WS-SWAPPED-THIS-PASS                 VALUE 'S'.
013200     88 WS-NOT-SWAPPED-THIS-PASS             VALUE 'N'.
013300
013400*****************************************************************
013500*                TABLA DE COMMITS EN MEMORIA                    *
013600*****************************************************************
013700 01  WS-COMMIT-COUNT                PIC 9(04) COMP VALUE ZERO.
013800 01  WS-COMMIT-TABLE.
013900     05 WS-COMMIT-ENTRY OCCURS 2000 TIMES.
014000        COPY NE7CCOM0.
014100 01  WS-COMMIT-SWAP-AREA.
014200     COPY NE7CCOM0.
014300
014400*****************************************************************
014500*            PARAMETROS ESCALARES INYECTADOS (TIPO P0)          *
014600*****************************************************************
014700 01  WS-PARM-SCALARS.
014800     05 WS-INACTIVITY-SECS          PIC 9(07).
014900     05 WS-STRUCT-RENAME-THRESH     PIC 9(04) COMP.
015000     05 WS-FEATURE-INS-THRESH       PIC 9(07).
015100     05 WS-FEATURE-MIN-COMMITS      PIC 9(04) COMP.
015200     05 WS-REFACTOR-DEL-RATIO       PIC 9V999.
015300     05 WS-ACTIVE-BRANCH            PIC X(20).
015400     05 WS-IS-SYSTEM-COMMIT         PIC X(01).
015500     05 WS-CHANGELOG-THRESH-SECS    PIC 9(09).
015600     05 WS-ARCHITECT-THRESH-SECS    PIC 9(09).
015700     05 WS-METRICS-THRESH-SECS      PIC 9(09).
015800     05 WS-SECS-SINCE-CHANGELOG     PIC 9(09).
015900     05 WS-SECS-SINCE-ARCHITECT     PIC 9(09).
016000     05 WS-SECS-SINCE-METRICS       PIC 9(09).
016100     05 FILLER                      PIC X(04) VALUE SPACES.
016200
016300*****************************************************************
016400*              LISTAS INYECTADAS (TIPO SA/NX/ND/CF/VD/AB)       *
016500*****************************************************************
016600 01  WS-SYS-AUTHOR-LIST.
016700     05 WS-SYS-AUTHOR-COUNT         PIC 9(04) COMP VALUE ZERO.
016800     05 WS-SYS-AUTHOR-TABLE.
016900        10 WS-SYS-AUTHOR-ENTRY OCCURS 50 TIMES PIC X(30).
017000     05 FILLER                      PIC X(02) VALUE SPACES.
017100 01  WS-NOISE-EXT-LIST.
017200     05 WS-NOISE-EXT-COUNT          PIC 9(04) COMP VALUE ZERO.
017300     05 WS-NOISE-EXT-TABLE.
017400        10 WS-NOISE-EXT-ENTRY OCCURS 50 TIMES PIC X(15).
017500     05 FILLER                      PIC X(02) VALUE SPACES.
017600 01  WS-NOISE-DIR-LIST.
017700     05 WS-NOISE-DIR-COUNT          PIC 9(04) COMP VALUE ZERO.
017800     05 WS-NOISE-DIR-TABLE.
017900        10 WS-NOISE-DIR-ENTRY OCCURS 50 TIMES PIC X(30).
018000     05 FILLER                      PIC X(02) VALUE SPACES.
018100 01  WS-CONFIG-FILE-LIST.
018200     05 WS-CONFIG-FILE-COUNT        PIC 9(04) COMP VALUE ZERO.
018300     05 WS-CONFIG-FILE-TABLE.
018400        10 WS-CONFIG-FILE-ENTRY OCCURS 50 TIMES PIC X(30).
018500     05 FILLER                      PIC X(02) VALUE SPACES.
018600 01  WS-VENDOR-DIR-LIST.
018700     05 WS-VENDOR-DIR-COUNT         PIC 9(04) COMP VALUE ZERO.
018800     05 WS-VENDOR-DIR-TABLE.
018900        10 WS-VENDOR-DIR-ENTRY OCCURS 50 TIMES PIC X(30).
019000     05 FILLER                      PIC X(02) VALUE SPACES.
019100 01  WS-ALLOWED-BRANCH-LIST.
019200     05 WS-ALLOWED-BRANCH-COUNT     PIC 9(04) COMP VALUE ZERO.
019300     05 WS-ALLOWED-BRANCH-TABLE.
019400        10 WS-ALLOWED-BRANCH-ENTRY OCCURS 50 TIMES PIC X(20).
019500     05 FILLER                      PIC X(02) VALUE SPACES.
019600
019700*****************************************************************
019800*                TABLA DE CLUSTERS EN MEMORIA                   *
019900*****************************************************************
020000 01  WS-CLUSTER-COUNT               PIC 9(04) COMP VALUE ZERO.
020100 01  WS-CLUSTER-TABLE.
020200     05 WS-CLUSTER-ENTRY OCCURS 2000 TIMES.
020300        COPY NE7CCLU0.
020400        10  WS-CLU-FIRST-IDX         PIC 9(04) COMP.
020500        10  WS-CLU-LAST-IDX          PIC 9(04) COMP.
020600
020700*****************************************************************
020800*             TABLA DE CLASIFICACIONES EN MEMORIA               *
020900*****************************************************************
021000 01  WS-CLASS-COUNT                 PIC 9(04) COMP VALUE ZERO.
021100 01  WS-CLASS-TABLE.
021200     05 WS-CLASS-ENTRY OCCURS 2000 TIMES.
021300        COPY NE7CCLS0.
021400 01  WS-CAT-COUNTS.
021500     05 WS-CAT-NOISE-COUNT          PIC 9(05) COMP VALUE ZERO.
021600     05 WS-CAT-STRUCT-COUNT         PIC 9(05) COMP VALUE ZERO.
021700     05 WS-CAT-FEATURE-COUNT        PIC 9(05) COMP VALUE ZERO.
021800     05 WS-CAT-REFACTOR-COUNT       PIC 9(05) COMP VALUE ZERO.
021900     05 WS-CAT-UNKNOWN-COUNT        PIC 9(05) COMP VALUE ZERO.
022000     05 FILLER                      PIC X(02) VALUE SPACES.
022100
022200*****************************************************************
022300*        RESULTADO DE LA POLITICA DEVUELTO POR NE7C0030         *
022400*****************************************************************
022500 01  WS-POLICY-RESULT.
022600     05 WS-PR-REGEN-CHANGELOG       PIC X(01).
022700     05 WS-PR-REGEN-ARCHITECTURE    PIC X(01).
022800     05 WS-PR-REGEN-METRICS         PIC X(01).
022900     05 WS-PR-REASON-SKIPPED        PIC X(25).
023000     05 FILLER                      PIC X(02).
023100
023200*****************************************************************
023300* VISTA ALTERNATIVA DE LOS TRES SUBPROGRAMAS CALLADOS COMO UNA   *
023400* SOLA LINEA DE OCHO POR TRES, PARA LA TRAZA DE ARRANQUE.        *
023500*****************************************************************
023600 01  WS-CALL-PLAN-WORK.
023700     05 WS-CALL-SLOT OCCURS 3 TIMES PIC X(08).
023800     05 FILLER                      PIC X(02) VALUE SPACES.
023900 01  WS-CALL-PLAN-ALT REDEFINES WS-CALL-PLAN-WORK.
024000     05 WS-CALL-PLAN-FLAT           PIC X(24).
024100     05 FILLER                      PIC X(02).
024200
024300*****************************************************************
024400* VISTA ALTERNATIVA DEL PRIMER/ULTIMO HASH DE UN CLUSTER COMO    *
024500* UN PAR TRUNCADO DE OCHO POSICIONES PARA EL DETALLE DEL REPORTE.*
024600*****************************************************************
024700 01  WS-HASH-PAIR-WORK.
024800     05 WS-HASH-PAIR-FIRST          PIC X(40).
024900     05 WS-HASH-PAIR-LAST           PIC X(40).
025000     05 FILLER                      PIC X(02) VALUE SPACES.
025100 01  WS-HASH-PAIR-ALT REDEFINES WS-HASH-PAIR-WORK.
025200     05 WS-HASH-FIRST-8             PIC X(08).
025300     05 FILLER                      PIC X(32).
025400     05 WS-HASH-LAST-8              PIC X(08).
025500     05 FILLER                      PIC X(32).
025600
025700*****************************************************************
025800*             LINEAS DE IMPRESION DEL RUNREPORT                 *
025900*****************************************************************
026000 01  WS-LINE-HEADER-1.
026100     05 FILLER                      PIC X(30) VALUE SPACES.
026200     05 FILLER                      PIC X(41) VALUE
026300        'NE7C0000 - REPOSITORY ACTIVITY ENGINE'.
026400     05 FILLER                      PIC X(61) VALUE SPACES.
026500 01  WS-LINE-HEADER-2.
026600     05 FILLER                      PIC X(04) VALUE SPACES.
026700     05 FILLER                      PIC X(16) VALUE
026800        'RAMA ACTIVA....'.
026900     05 HDR2-BRANCH                 PIC X(20) VALUE SPACES.
027000     05 FILLER                      PIC X(08) VALUE SPACES.
027100     05 FILLER                      PIC X(20) VALUE
027200        'UMBRAL INACTIVIDAD.'.
027300     05 HDR2-INACT                  PIC ZZZZZZ9 VALUE ZERO.
027400     05 FILLER                      PIC X(57) VALUE SPACES.
027500 01  WS-LINE-HEADER-3.
027600     05 FILLER                      PIC X(04) VALUE SPACES.
027700     05 FILLER                      PIC X(20) VALUE
027800        'COMMITS LEIDOS.....'.
027900     05 HDR3-COMMITS                PIC ZZZZ9 VALUE ZERO.
028000     05 FILLER                      PIC X(103) VALUE SPACES.
028100 01  WS-LINE-BLANK                  PIC X(132) VALUE SPACES.
028200 01  WS-LINE-DETAIL-HDR.
028300     05 FILLER                      PIC X(04) VALUE SPACES.
028400     05 FILLER                      PIC X(06) VALUE 'CLUST'.
028500     05 FILLER                      PIC X(02) VALUE SPACES.
028600     05 FILLER                      PIC X(09) VALUE 'PRIM-HASH'.
028700     05 FILLER                      PIC X(02) VALUE SPACES.
028800     05 FILLER                      PIC X(08) VALUE 'ULT-HASH'.
028900     05 FILLER                      PIC X(03) VALUE SPACES.
029000     05 FILLER                      PIC X(07) VALUE 'COMMITS'.
029100     05 FILLER                      PIC X(03) VALUE SPACES.
029200     05 FILLER                      PIC X(12) VALUE
029300        'RAZON CIERRE'.
029400     05 FILLER                      PIC X(03) VALUE SPACES.
029500     05 FILLER                      PIC X(18) VALUE
029600        'CLASIFICACION PRIM'.
029700     05 FILLER                      PIC X(03) VALUE SPACES.
029800     05 FILLER                      PIC X(10) VALUE 'CONFIANZA.'.
029900     05 FILLER                      PIC X(42) VALUE SPACES.
030000 01  WS-LINE-DETAIL.
030100     05 DET-CLUSTER-NO              PIC ZZZ9.
030200     05 FILLER                      PIC X(02) VALUE SPACES.
030300     05 DET-FIRST-HASH-8            PIC X(09).
030400     05 FILLER                      PIC X(02) VALUE SPACES.
030500     05 DET-LAST-HASH-8             PIC X(08).
030600     05 FILLER                      PIC X(03) VALUE SPACES.
030700     05 DET-COMMIT-COUNT            PIC ZZZZ9.
030800     05 FILLER                      PIC X(04) VALUE SPACES.
030900     05 DET-CLOSURE-REASON          PIC X(16).
031000     05 FILLER                      PIC X(02) VALUE SPACES.
031100     05 DET-PRIMARY-CLASS           PIC X(20).
031200     05 FILLER                      PIC X(01) VALUE SPACES.
031300     05 DET-CONFIDENCE              PIC Z9.99.
031400     05 FILLER                      PIC X(53) VALUE SPACES.
031500 01  WS-LINE-SUMMARY-HDR.
031600     05 FILLER                      PIC X(04) VALUE SPACES.
031700     05 FILLER                      PIC X(34) VALUE
031800        'RESUMEN POR CATEGORIA DE CLUSTER:'.
031900     05 FILLER                      PIC X(94) VALUE SPACES.
032000 01  WS-LINE-SUMMARY-CAT.
032100     05 FILLER                      PIC X(06) VALUE SPACES.
032200     05 SUM-CAT-NAME                PIC X(20).
032300     05 FILLER                      PIC X(02) VALUE SPACES.
032400     05 SUM-CAT-COUNT               PIC ZZZZ9.
032500     05 FILLER                      PIC X(99) VALUE SPACES.
032600 01  WS-LINE-SUMMARY-TOT.
032700     05 FILLER                      PIC X(04) VALUE SPACES.
032800     05 FILLER                      PIC X(20) VALUE
032900        'TOTAL COMMITS LEIDOS'.
033000     05 TOT-COMMITS                 PIC ZZZZ9.
033100     05 FILLER                      PIC X(04) VALUE SPACES.
033200     05 FILLER                      PIC X(20) VALUE
033300        'TOTAL CLUSTERS FORM.'.
033400     05 TOT-CLUSTERS                PIC ZZZZ9.
033500     05 FILLER                      PIC X(75) VALUE SPACES.
033600 01  WS-LINE-POLICY-HDR.
033700     05 FILLER                      PIC X(04) VALUE SPACES.
033800     05 FILLER                      PIC X(27) VALUE
033900        'DECISION DE POLITICA (HEAD)'.
034000     05 FILLER                      PIC X(101) VALUE SPACES.
034100 01  WS-LINE-POLICY-DET.
034200     05 FILLER                      PIC X(06) VALUE SPACES.
034300     05 FILLER                      PIC X(11) VALUE 'CHANGELOG..'.
034400     05 POL-CHANGELOG               PIC X(01).
034500     05 FILLER                      PIC X(04) VALUE SPACES.
034600     05 FILLER                      PIC X(14) VALUE
034700        'ARQUITECTURA..'.
034800     05 POL-ARCHITECTURE            PIC X(01).
034900     05 FILLER                      PIC X(04) VALUE SPACES.
035000     05 FILLER                      PIC X(09) VALUE 'METRICAS.'.
035100     05 POL-METRICS                 PIC X(01).
035200     05 FILLER                      PIC X(04) VALUE SPACES.
035300     05 FILLER                      PIC X(06) VALUE 'RAZON.'.
035400     05 POL-REASON                  PIC X(25).
035500     05 FILLER                      PIC X(38) VALUE SPACES.
035600
035700 LINKAGE SECTION.
035800
035900*****************************************************************
036000*                                                               *
036100*              P R O C E D U R E   D I V I S I O N              *
036200*                                                               *
036300*****************************************************************
036400 PROCEDURE DIVISION.
036500
036600 0000-MAINLINE.
036700
036800     PERFORM 1000-START
036900        THRU 1000-START-EXIT
037000
037100     PERFORM 1100-LOAD-CONFIG
037200        THRU 1100-LOAD-CONFIG-EXIT
037300
037400     PERFORM 1200-LOAD-COMMITS
037500        THRU 1200-LOAD-COMMITS-EXIT
037600
037700     PERFORM 1600-SORT-COMMITS-IF-NEEDED
037800        THRU 1600-SORT-COMMITS-IF-NEEDED-EXIT
037900
038000     PERFORM 2000-CALL-CLUSTERING
038100        THRU 2000-CALL-CLUSTERING-EXIT
038200
038300     PERFORM 3000-CALL-CLASSIFY
038400        THRU 3000-CALL-CLASSIFY-EXIT
038500
038600     PERFORM 4000-CALL-POLICY
038700        THRU 4000-CALL-POLICY-EXIT
038800
038900     PERFORM 5000-WRITE-REPORT
039000        THRU 5000-WRITE-REPORT-EXIT
039100
039200     PERFORM 9000-END
039300        THRU 9000-END-EXIT
039400
039500     GOBACK
039600     .
039700 0000-MAINLINE-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*                        1000-START                             *
040200*****************************************************************
040300 1000-START.
040400
040500     MOVE CT-SUB-CLUSTERING TO WS-CALL-SLOT (1)
040600     MOVE CT-SUB-CLASSIFY   TO WS-CALL-SLOT (2)
040700     MOVE CT-SUB-POLICY     TO WS-CALL-SLOT (3)
040800     DISPLAY 'NE7C0000 - PLAN DE LLAMADAS: ' WS-CALL-PLAN-FLAT
040900
041000     OPEN INPUT COMMITS
041100     IF NOT FS-88-COMMITS-OK
041200        DISPLAY 'ERROR OPEN COMMITS CODE: ' WS-COMMITS-STATUS
041300        PERFORM 9000-END THRU 9000-END-EXIT
041400     END-IF
041500
041600     OPEN INPUT CONFIG
041700     IF NOT FS-88-CONFIG-OK
041800        DISPLAY 'ERROR OPEN CONFIG CODE: ' WS-CONFIG-STATUS
041900        PERFORM 9000-END THRU 9000-END-EXIT
042000     END-IF
042100
042200     OPEN OUTPUT RUNREPORT
042300     IF NOT FS-88-RUNREPORT-OK
042400        DISPLAY 'ERROR OPEN RUNREPORT CODE: ' WS-RUNREPORT-STATUS
042500        PERFORM 9000-END THRU 9000-END-EXIT
042600     END-IF
042700     .
042800 1000-START-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200*         1100-LOAD-CONFIG - TARJETA DE CONTROL MULTI-TIPO      *
043300*****************************************************************
043400 1100-LOAD-CONFIG.
043500
043600     PERFORM 1110-READ-CONFIG-REC
043700        THRU 1110-READ-CONFIG-REC-EXIT
043800
043900     PERFORM 1120-PROCESS-ONE-CONFIG-REC
044000        THRU 1120-PROCESS-ONE-CONFIG-REC-EXIT
044100        UNTIL WS-CONFIG-AT-EOF
044200     .
044300 1100-LOAD-CONFIG-EXIT.
044400     EXIT.
044500
044600 1110-READ-CONFIG-REC.
044700     READ CONFIG
044800        AT END SET WS-CONFIG-AT-EOF TO TRUE
044900     END-READ
045000     .
045100 1110-READ-CONFIG-REC-EXIT.
045200     EXIT.
045300
045400 1120-PROCESS-ONE-CONFIG-REC.
045500     EVALUATE TRUE
045600        WHEN CFG0-88-PARM
045700           PERFORM 1130-MOVE-PARM-FIELDS
045800              THRU 1130-MOVE-PARM-FIELDS-EXIT
045900        WHEN CFG0-88-SYS-AUTHOR
046000           IF WS-SYS-AUTHOR-COUNT IS LESS THAN
046100                 WS-MAX-LIST-ENTRIES
046200              ADD 1 TO WS-SYS-AUTHOR-COUNT
046300              MOVE CFG0-L-VALUE TO
046400                 WS-SYS-AUTHOR-ENTRY (WS-SYS-AUTHOR-COUNT)
046500           END-IF
046600        WHEN CFG0-88-NOISE-EXT
046700           IF WS-NOISE-EXT-COUNT IS LESS THAN
046800                 WS-MAX-LIST-ENTRIES
046900              ADD 1 TO WS-NOISE-EXT-COUNT
047000              MOVE CFG0-L-VALUE (1:15) TO
047100                 WS-NOISE-EXT-ENTRY (WS-NOISE-EXT-COUNT)
047200           END-IF
047300        WHEN CFG0-88-NOISE-DIR
047400           IF WS-NOISE-DIR-COUNT IS LESS THAN
047500                 WS-MAX-LIST-ENTRIES
047600              ADD 1 TO WS-NOISE-DIR-COUNT
047700              MOVE CFG0-L-VALUE TO
047800                 WS-NOISE-DIR-ENTRY (WS-NOISE-DIR-COUNT)
047900           END-IF
048000        WHEN CFG0-88-CONFIG-FILE
048100           IF WS-CONFIG-FILE-COUNT IS LESS THAN
048200                 WS-MAX-LIST-ENTRIES
048300              ADD 1 TO WS-CONFIG-FILE-COUNT
048400              MOVE CFG0-L-VALUE TO
048500                 WS-CONFIG-FILE-ENTRY (WS-CONFIG-FILE-COUNT)
048600           END-IF
048700        WHEN CFG0-88-VENDOR-DIR
048800           IF WS-VENDOR-DIR-COUNT IS LESS THAN
048900                 WS-MAX-LIST-ENTRIES
049000              ADD 1 TO WS-VENDOR-DIR-COUNT
049100              MOVE CFG0-L-VALUE TO
049200                 WS-VENDOR-DIR-ENTRY (WS-VENDOR-DIR-COUNT)
049300           END-IF
049400        WHEN CFG0-88-ALLOWED-BRANCH
049500           IF WS-ALLOWED-BRANCH-COUNT IS LESS THAN
049600                 WS-MAX-LIST-ENTRIES
049700              ADD 1 TO WS-ALLOWED-BRANCH-COUNT
049800              MOVE CFG0-L-VALUE (1:20) TO
049900                 WS-ALLOWED-BRANCH-ENTRY (WS-ALLOWED-BRANCH-COUNT)
050000           END-IF
050100        WHEN OTHER
050200           DISPLAY 'NE7C0000 - TIPO DE REGISTRO CONFIG INVALIDO: '
050300              CFG0-REC-TYPE
050400     END-EVALUATE
050500
050600     PERFORM 1110-READ-CONFIG-REC
050700        THRU 1110-READ-CONFIG-REC-EXIT
050800     .
050900 1120-PROCESS-ONE-CONFIG-REC-EXIT.
051000     EXIT.
051100
051200 1130-MOVE-PARM-FIELDS.
051300     MOVE CFG0-P-INACTIVITY-SECS      TO WS-INACTIVITY-SECS
051400     MOVE CFG0-P-STRUCT-RENAME-THRESH TO WS-STRUCT-RENAME-THRESH
051500     MOVE CFG0-P-FEATURE-INS-THRESH   TO WS-FEATURE-INS-THRESH
051600     MOVE CFG0-P-FEATURE-MIN-COMMITS  TO WS-FEATURE-MIN-COMMITS
051700     MOVE CFG0-P-REFACTOR-DEL-RATIO   TO WS-REFACTOR-DEL-RATIO
051800     MOVE CFG0-P-ACTIVE-BRANCH        TO WS-ACTIVE-BRANCH
051900     MOVE CFG0-P-IS-SYSTEM-COMMIT     TO WS-IS-SYSTEM-COMMIT
052000     MOVE CFG0-P-CHANGELOG-THRESH-SECS TO WS-CHANGELOG-THRESH-SECS
052100     MOVE CFG0-P-ARCHITECT-THRESH-SECS TO WS-ARCHITECT-THRESH-SECS
052200     MOVE CFG0-P-METRICS-THRESH-SECS  TO WS-METRICS-THRESH-SECS
052300     MOVE CFG0-P-SECS-SINCE-CHANGELOG TO WS-SECS-SINCE-CHANGELOG
052400     MOVE CFG0-P-SECS-SINCE-ARCHITECT TO WS-SECS-SINCE-ARCHITECT
052500     MOVE CFG0-P-SECS-SINCE-METRICS   TO WS-SECS-SINCE-METRICS
052600     .
052700 1130-MOVE-PARM-FIELDS-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100*            1200-LOAD-COMMITS - TABLA EN MEMORIA                *
053200*****************************************************************
053300 1200-LOAD-COMMITS.
053400
053500     PERFORM 1210-READ-COMMIT-REC
053600        THRU 1210-READ-COMMIT-REC-EXIT
053700
053800     PERFORM 1220-STORE-ONE-COMMIT
053900        THRU 1220-STORE-ONE-COMMIT-EXIT
054000        UNTIL WS-COMMITS-AT-EOF
054100     .
054200 1200-LOAD-COMMITS-EXIT.
054300     EXIT.
054400
054500 1210-READ-COMMIT-REC.
054600     READ COMMITS
054700        AT END SET WS-COMMITS-AT-EOF TO TRUE
054800     END-READ
054900     .
055000 1210-READ-COMMIT-REC-EXIT.
055100     EXIT.
055200
055300 1220-STORE-ONE-COMMIT.
055400     IF WS-COMMIT-COUNT IS LESS THAN WS-MAX-COMMITS
055500        ADD 1 TO WS-COMMIT-COUNT
055600        MOVE REG-COMMITS TO WS-COMMIT-ENTRY (WS-COMMIT-COUNT)
055700     ELSE
055800        DISPLAY 'NE7C0000 - TOPE WS-MAX-COMMITS ALCANZADO, '
055900           'SE DESCARTAN COMMITS ADICIONALES'
056000     END-IF
056100
056200     PERFORM 1210-READ-COMMIT-REC
056300        THRU 1210-READ-COMMIT-REC-EXIT
056400     .
056500 1220-STORE-ONE-COMMIT-EXIT.
056600     EXIT.
056700
056800*****************************************************************
056900* 1600-SORT-COMMITS-IF-NEEDED - LOS COMMITS DEBEN LLEGAR EN      *
057000* ORDEN CRONOLOGICO ASCENDENTE. SE DETECTA SI HAY UN DESORDEN Y, *
057100* DE HABERLO, SE APLICA UNA BURBUJA ESTABLE (SOLO INTERCAMBIA    *
057200* ADYACENTES ESTRICTAMENTE FUERA DE ORDEN, NUNCA IGUALES) PARA   *
057300* PRESERVAR EL ORDEN DE ENTRADA ENTRE MARCAS DE TIEMPO IGUALES.  *
057400*****************************************************************
057500 1600-SORT-COMMITS-IF-NEEDED.
057600
057700     SET WS-NOT-SWAPPED-THIS-PASS TO TRUE
057800     IF WS-COMMIT-COUNT IS GREATER THAN 1
057900        PERFORM 1610-CHECK-ONE-PAIR-ORDER
058000           THRU 1610-CHECK-ONE-PAIR-ORDER-EXIT
058100           VARYING WS-IDX FROM 1 BY 1
058200           UNTIL WS-IDX EQUAL WS-COMMIT-COUNT
058300     END-IF
058400
058500     IF WS-SWAPPED-THIS-PASS
058600        DISPLAY 'NE7C0000 - COMMITS FUERA DE ORDEN, ORDENANDO'
058700        PERFORM 1620-BUBBLE-PASS
058800           THRU 1620-BUBBLE-PASS-EXIT
058900           UNTIL WS-NOT-SWAPPED-THIS-PASS
059000     END-IF
059100     .
059200 1600-SORT-COMMITS-IF-NEEDED-EXIT.
059300     EXIT.
059400
059500 1610-CHECK-ONE-PAIR-ORDER.
059600     IF COM0-TS (WS-IDX) IS GREATER THAN COM0-TS (WS-IDX + 1)
059700        SET WS-SWAPPED-THIS-PASS TO TRUE
059800     END-IF
059900     .
060000 1610-CHECK-ONE-PAIR-ORDER-EXIT.
060100     EXIT.
060200
060300 1620-BUBBLE-PASS.
060400     SET WS-NOT-SWAPPED-THIS-PASS TO TRUE
060500     PERFORM 1630-COMPARE-AND-SWAP
060600        THRU 1630-COMPARE-AND-SWAP-EXIT
060700        VARYING WS-PASS-IDX FROM 1 BY 1
060800        UNTIL WS-PASS-IDX EQUAL WS-COMMIT-COUNT
060900     .
061000 1620-BUBBLE-PASS-EXIT.
061100     EXIT.
061200
061300 1630-COMPARE-AND-SWAP.
061400     IF COM0-TS (WS-PASS-IDX) IS GREATER THAN
061500           COM0-TS (WS-PASS-IDX + 1)
061600        MOVE WS-COMMIT-ENTRY (WS-PASS-IDX) TO
061700           WS-COMMIT-SWAP-AREA
061800        MOVE WS-COMMIT-ENTRY (WS-PASS-IDX + 1) TO
061900           WS-COMMIT-ENTRY (WS-PASS-IDX)
062000        MOVE WS-COMMIT-SWAP-AREA TO
062100           WS-COMMIT-ENTRY (WS-PASS-IDX + 1)
062200        SET WS-SWAPPED-THIS-PASS TO TRUE
062300        ADD 1 TO WS-SWAP-COUNT
062400     END-IF
062500     .
062600 1630-COMPARE-AND-SWAP-EXIT.
062700     EXIT.
062800
062900*****************************************************************
063000*         2000-CALL-CLUSTERING - UNIDAD DE CLUSTERING            *
063100*****************************************************************
063200 2000-CALL-CLUSTERING.
063300
063400     CALL WS-CALL-SLOT (1) USING
063500        WS-COMMIT-COUNT, WS-COMMIT-TABLE,
063600        WS-SYS-AUTHOR-COUNT, WS-SYS-AUTHOR-TABLE,
063700        WS-INACTIVITY-SECS,
063800        WS-CLUSTER-COUNT, WS-CLUSTER-TABLE
063900
064000     DISPLAY 'NE7C0000 - CLUSTERS FORMADOS: ' WS-CLUSTER-COUNT
064100     .
064200 2000-CALL-CLUSTERING-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600*        3000-CALL-CLASSIFY - UNIDAD DE CLASIFICACION           *
064700*****************************************************************
064800 3000-CALL-CLASSIFY.
064900
065000     CALL WS-CALL-SLOT (2) USING
065100        WS-COMMIT-TABLE,
065200        WS-CLUSTER-COUNT, WS-CLUSTER-TABLE,
065300        WS-NOISE-EXT-COUNT, WS-NOISE-EXT-TABLE,
065400        WS-NOISE-DIR-COUNT, WS-NOISE-DIR-TABLE,
065500        WS-CONFIG-FILE-COUNT, WS-CONFIG-FILE-TABLE,
065600        WS-VENDOR-DIR-COUNT, WS-VENDOR-DIR-TABLE,
065700        WS-STRUCT-RENAME-THRESH,
065800        WS-FEATURE-INS-THRESH,
065900        WS-FEATURE-MIN-COMMITS,
066000        WS-REFACTOR-DEL-RATIO,
066100        WS-CLASS-COUNT, WS-CLASS-TABLE,
066200        WS-CAT-COUNTS
066300
066400     DISPLAY 'NE7C0000 - CLASIFICACIONES ESCRITAS: '
066500        WS-CLASS-COUNT
066600     .
066700 3000-CALL-CLASSIFY-EXIT.
066800     EXIT.
066900
067000*****************************************************************
067100*            4000-CALL-POLICY - UNIDAD DE POLITICA              *
067200* TOMA LA CLASIFICACION DEL ULTIMO CLUSTER PROCESADO (HEAD, POR  *
067300* SER EL ULTIMO SELLADO EN EL ARCHIVO CRONOLOGICO).              *
067400*****************************************************************
067500 4000-CALL-POLICY.
067600
067700     CALL WS-CALL-SLOT (3) USING
067800        CLS0-PRIMARY-CLASS (WS-CLASS-COUNT),
067900        WS-IS-SYSTEM-COMMIT,
068000        WS-ACTIVE-BRANCH,
068100        WS-ALLOWED-BRANCH-COUNT, WS-ALLOWED-BRANCH-TABLE,
068200        WS-CHANGELOG-THRESH-SECS,
068300        WS-ARCHITECT-THRESH-SECS,
068400        WS-METRICS-THRESH-SECS,
068500        WS-SECS-SINCE-CHANGELOG,
068600        WS-SECS-SINCE-ARCHITECT,
068700        WS-SECS-SINCE-METRICS,
068800        WS-POLICY-RESULT
068900
069000     DISPLAY 'NE7C0000 - POLITICA: '
069100        WS-PR-REGEN-CHANGELOG WS-PR-REGEN-ARCHITECTURE
069200        WS-PR-REGEN-METRICS ' ' WS-PR-REASON-SKIPPED
069300     .
069400 4000-CALL-POLICY-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800*           5000-WRITE-REPORT - RUNREPORT (132 COLUMNAS)        *
069900*****************************************************************
070000 5000-WRITE-REPORT.
070100
070200     PERFORM 5100-WRITE-HEADER
070300        THRU 5100-WRITE-HEADER-EXIT
070400
070500     IF WS-CLUSTER-COUNT IS GREATER THAN ZERO
070600        PERFORM 5200-WRITE-ONE-DETAIL
070700           THRU 5200-WRITE-ONE-DETAIL-EXIT
070800           VARYING WS-IDX FROM 1 BY 1
070900           UNTIL WS-IDX IS GREATER THAN WS-CLUSTER-COUNT
071000     END-IF
071100
071200     PERFORM 5300-WRITE-SUMMARY
071300        THRU 5300-WRITE-SUMMARY-EXIT
071400
071500     PERFORM 5400-WRITE-POLICY-SECTION
071600        THRU 5400-WRITE-POLICY-SECTION-EXIT
071700     .
071800 5000-WRITE-REPORT-EXIT.
071900     EXIT.
072000
072100 5100-WRITE-HEADER.
072200     WRITE REG-RUNREPORT FROM WS-LINE-HEADER-1
072300        AFTER ADVANCING C01
072400
072500     MOVE WS-ACTIVE-BRANCH TO HDR2-BRANCH
072600     MOVE WS-INACTIVITY-SECS TO HDR2-INACT
072700     WRITE REG-RUNREPORT FROM WS-LINE-HEADER-2
072800        AFTER ADVANCING 2 LINES
072900
073000     MOVE WS-COMMIT-COUNT TO HDR3-COMMITS
073100     WRITE REG-RUNREPORT FROM WS-LINE-HEADER-3
073200        AFTER ADVANCING 1 LINES
073300
073400     WRITE REG-RUNREPORT FROM WS-LINE-BLANK
073500        AFTER ADVANCING 1 LINES
073600
073700     WRITE REG-RUNREPORT FROM WS-LINE-DETAIL-HDR
073800        AFTER ADVANCING 1 LINES
073900     .
074000 5100-WRITE-HEADER-EXIT.
074100     EXIT.
074200
074300 5200-WRITE-ONE-DETAIL.
074400     MOVE WS-IDX TO DET-CLUSTER-NO
074500
074600     MOVE CLU0-FIRST-HASH (WS-IDX) TO WS-HASH-PAIR-FIRST
074700     MOVE CLU0-LAST-HASH  (WS-IDX) TO WS-HASH-PAIR-LAST
074800     MOVE WS-HASH-FIRST-8 TO DET-FIRST-HASH-8
074900     MOVE WS-HASH-LAST-8  TO DET-LAST-HASH-8
075000
075100     MOVE CLU0-COMMIT-COUNT (WS-IDX)   TO DET-COMMIT-COUNT
075200     MOVE CLU0-CLOSURE-REASON (WS-IDX) TO DET-CLOSURE-REASON
075300     MOVE CLS0-PRIMARY-CLASS (WS-IDX)  TO DET-PRIMARY-CLASS
075400     MOVE CLS0-CONFIDENCE-SCORE (WS-IDX) TO DET-CONFIDENCE
075500
075600     WRITE REG-RUNREPORT FROM WS-LINE-DETAIL
075700        AFTER ADVANCING 1 LINES
075800     .
075900 5200-WRITE-ONE-DETAIL-EXIT.
076000     EXIT.
076100
076200 5300-WRITE-SUMMARY.
076300     WRITE REG-RUNREPORT FROM WS-LINE-BLANK
076400        AFTER ADVANCING 1 LINES
076500     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-HDR
076600        AFTER ADVANCING 1 LINES
076700
076800     MOVE 'NOISE_ONLY'          TO SUM-CAT-NAME
076900     MOVE WS-CAT-NOISE-COUNT    TO SUM-CAT-COUNT
077000     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-CAT
077100        AFTER ADVANCING 1 LINES
077200
077300     MOVE 'STRUCTURAL_CHANGE'   TO SUM-CAT-NAME
077400     MOVE WS-CAT-STRUCT-COUNT   TO SUM-CAT-COUNT
077500     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-CAT
077600        AFTER ADVANCING 1 LINES
077700
077800     MOVE 'FEATURE_BURST'       TO SUM-CAT-NAME
077900     MOVE WS-CAT-FEATURE-COUNT  TO SUM-CAT-COUNT
078000     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-CAT
078100        AFTER ADVANCING 1 LINES
078200
078300     MOVE 'REFACTOR_CLUSTER'    TO SUM-CAT-NAME
078400     MOVE WS-CAT-REFACTOR-COUNT TO SUM-CAT-COUNT
078500     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-CAT
078600        AFTER ADVANCING 1 LINES
078700
078800     MOVE 'UNKNOWN'             TO SUM-CAT-NAME
078900     MOVE WS-CAT-UNKNOWN-COUNT  TO SUM-CAT-COUNT
079000     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-CAT
079100        AFTER ADVANCING 1 LINES
079200
079300     MOVE WS-COMMIT-COUNT  TO TOT-COMMITS
079400     MOVE WS-CLUSTER-COUNT TO TOT-CLUSTERS
079500     WRITE REG-RUNREPORT FROM WS-LINE-SUMMARY-TOT
079600        AFTER ADVANCING 2 LINES
079700     .
079800 5300-WRITE-SUMMARY-EXIT.
079900     EXIT.
080000
080100 5400-WRITE-POLICY-SECTION.
080200     WRITE REG-RUNREPORT FROM WS-LINE-BLANK
080300        AFTER ADVANCING 1 LINES
080400     WRITE REG-RUNREPORT FROM WS-LINE-POLICY-HDR
080500        AFTER ADVANCING 1 LINES
080600
080700     MOVE WS-PR-REGEN-CHANGELOG    TO POL-CHANGELOG
080800     MOVE WS-PR-REGEN-ARCHITECTURE TO POL-ARCHITECTURE
080900     MOVE WS-PR-REGEN-METRICS      TO POL-METRICS
081000     MOVE WS-PR-REASON-SKIPPED     TO POL-REASON
081100     WRITE REG-RUNREPORT FROM WS-LINE-POLICY-DET
081200        AFTER ADVANCING 1 LINES
081300     .
081400 5400-WRITE-POLICY-SECTION-EXIT.
081500     EXIT.
081600
081700*****************************************************************
081800*                         9000-END                               *
081900*****************************************************************
082000 9000-END.
082100
082200     CLOSE COMMITS
082300     CLOSE CONFIG
082400     CLOSE RUNREPORT
082500     DISPLAY 'NE7C0000 - FIN DE CORRIDA. COMMITS: '
082600        WS-COMMIT-COUNT ' CLUSTERS: ' WS-CLUSTER-COUNT
082700        ' INTERCAMBIOS ORDENAMIENTO: ' WS-SWAP-COUNT
082800     .
082900 9000-END-EXIT.
083000     EXIT.
