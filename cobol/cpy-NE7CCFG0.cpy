000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CCFG0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL ARCHIVO DE PARAMETROS (TARJETAS DE    *
000600*               CONTROL) DEL MOTOR DE CLASIFICACION. EL PRIMER   *
000700*               TIPO DE REGISTRO ('P0') TRAE LOS UMBRALES        *
000800*               ESCALARES; LOS RESTANTES TIPOS TRAEN, UNO POR    *
000900*               REGISTRO, CADA ENTRADA DE LAS LISTAS INYECTADAS. *
001000*                                                                *
001100* ------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 105 POSICIONES (COMUN A LOS 2 FORMATOS).  *
001400*           PREFIJO  : CFG0.                                     *
001500*                                                                *
001600*           TIPOS DE REGISTRO (CFG0-REC-TYPE) :                  *
001700*               P0 = PARAMETROS ESCALARES (UNICO POR CORRIDA)    *
001800*               SA = SYSTEM-AUTHORS      (AUTOR DE SISTEMA)      *
001900*               NX = NOISE-EXTENSIONS    (EXTENSION DE RUIDO)    *
002000*               ND = NOISE-DIRECTORIES   (DIRECTORIO DE RUIDO)   *
002100*               CF = STRUCTURAL-CONFIG-FILENAMES (ARCH. CONFIG)  *
002200*               VD = VENDOR-DIRECTORIES  (DIRECTORIO VENDOR)     *
002300*               AB = ALLOWED-BRANCHES    (RAMA AUTORIZADA)       *
002400*                                                                *
002500* Aenderungen:                                                   *
002600* 2024-02-12  jalvarez   NE7C-0005  Creacion inicial del layout. *
002700* 2024-04-02  mrosso     NE7C-0040  Se agrega tipo CF (config).  *
002800******************************************************************
002900     05  NE7CCFG0.
003000         10  CFG0-REC-TYPE                 PIC X(02).
003100             88  CFG0-88-PARM                 VALUE 'P0'.
003200             88  CFG0-88-SYS-AUTHOR           VALUE 'SA'.
003300             88  CFG0-88-NOISE-EXT            VALUE 'NX'.
003400             88  CFG0-88-NOISE-DIR            VALUE 'ND'.
003500             88  CFG0-88-CONFIG-FILE          VALUE 'CF'.
003600             88  CFG0-88-VENDOR-DIR           VALUE 'VD'.
003700             88  CFG0-88-ALLOWED-BRANCH       VALUE 'AB'.
003800         10  FILLER                        PIC X(103).
003900*
004000* FORMATO 'P0' - PARAMETROS ESCALARES DE LA CORRIDA.
004100*
004200     05  NE7CCFG0-PARM REDEFINES NE7CCFG0.
004300         10  CFG0-P-REC-TYPE               PIC X(02).
004400         10  CFG0-P-INACTIVITY-SECS        PIC 9(07).
004500         10  CFG0-P-STRUCT-RENAME-THRESH   PIC 9(04).
004600         10  CFG0-P-FEATURE-INS-THRESH     PIC 9(07).
004700         10  CFG0-P-FEATURE-MIN-COMMITS    PIC 9(04).
004800         10  CFG0-P-REFACTOR-DEL-RATIO     PIC 9V999.
004900         10  CFG0-P-ACTIVE-BRANCH          PIC X(20).
005000         10  CFG0-P-IS-SYSTEM-COMMIT       PIC X(01).
005100             88  CFG0-P-88-SYSTEM-YES         VALUE 'Y'.
005200             88  CFG0-P-88-SYSTEM-NO          VALUE 'N'.
005300         10  CFG0-P-CHANGELOG-THRESH-SECS  PIC 9(09).
005400         10  CFG0-P-ARCHITECT-THRESH-SECS  PIC 9(09).
005500         10  CFG0-P-METRICS-THRESH-SECS    PIC 9(09).
005600         10  CFG0-P-SECS-SINCE-CHANGELOG   PIC 9(09).
005700         10  CFG0-P-SECS-SINCE-ARCHITECT   PIC 9(09).
005800         10  CFG0-P-SECS-SINCE-METRICS     PIC 9(09).
005900         10  FILLER                        PIC X(02).
006000*
006100* FORMATO DE LISTA - UNA ENTRADA POR REGISTRO, DISCRIMINADA POR
006200* CFG0-REC-TYPE (SA/NX/ND/CF/VD/AB). EL CAMPO ES LO BASTANTE
006300* ANCHO PARA LA ENTRADA MAS LARGA (NOMBRE DE AUTOR, DIRECTORIO
006400* O NOMBRE DE ARCHIVO, TODOS X(30) EN EL CONTRATO DE ENTRADA).
006500*
006600     05  NE7CCFG0-LIST REDEFINES NE7CCFG0.
006700         10  CFG0-L-REC-TYPE               PIC X(02).
006800         10  CFG0-L-VALUE                  PIC X(30).
006900         10  FILLER                        PIC X(73).
