000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CPOL0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO UNICO DE DECISION DE         *
000600*               POLITICA DE REGENERACION DE DOCUMENTACION.       *
000700*                                                                *
000800* ------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 028 POSICIONES, SIN RELLENO DE RESERVA.   *
001100*           PREFIJO  : POL0.                                     *
001200*                                                                *
001300* Aenderungen:                                                   *
001400* 2024-02-09  jalvarez   NE7C-0003  Creacion inicial del layout. *
001500* 2024-08-11  dsantoro   NE7C-0071  Se quita relleno de reserva, *
001600*                        layout coincide con 028 pos. exactas.   *
001700******************************************************************
001800     05  NE7CPOL0.
001900         10  POL0-REGEN-CHANGELOG          PIC X(01).
002000             88  POL0-88-CHANGELOG-YES        VALUE 'Y'.
002100             88  POL0-88-CHANGELOG-NO         VALUE 'N'.
002200         10  POL0-REGEN-ARCHITECTURE       PIC X(01).
002300             88  POL0-88-ARCHITECT-YES        VALUE 'Y'.
002400             88  POL0-88-ARCHITECT-NO         VALUE 'N'.
002500         10  POL0-REGEN-METRICS            PIC X(01).
002600             88  POL0-88-METRICS-YES          VALUE 'Y'.
002700             88  POL0-88-METRICS-NO           VALUE 'N'.
002800         10  POL0-REASON-SKIPPED           PIC X(25).
