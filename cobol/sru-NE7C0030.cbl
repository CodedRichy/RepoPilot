000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  NE7C0030.
000800 AUTHOR. MARIA ROSSO.
000900 INSTALLATION. IBM Z/OS.
001000 DATE-WRITTEN. 12/02/2024.
001100 DATE-COMPILED. 12/02/2024.
001200 SECURITY. CONFIDENTIAL.
001300*****************************************************************
001400* Programa name:    NE7C0030                                    *
001500* Original author: mrosso.                                      *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 12/02/2024 mrosso        NE7C-0009  Creacion inicial. Resguardo*
002100*                          de saltos (safeguards) y compuertas   *
002200*                          de regeneracion de documentos.        *
002300* 22/02/2024 mrosso        NE7C-0016  Orden fijo de evaluacion de*
002400*                          resguardos: SYSTEM_AUTHOR,            *
002500*                          UNAUTHORIZED_BRANCH, NOISE_SUPPRESSION*
002600* 10/05/2024 jalvarez      NE7C-0051  Las tres compuertas se     *
002700*                          evaluan de forma independiente, no    *
002800*                          excluyente entre si.                  *
002900* 12/09/2024 cquiroga      NE7C-0074  Y2K: los campos de segundos*
003000*                          transcurridos son contadores planos,  *
003100*                          sin impacto de cambio de siglo.       *
003200* 02/12/2024 lferreyra     NE7C-0085  REASON-SKIPPED en blanco   *
003300*                          cuando cualquier bandera resulta Y.   *
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT POLICYOUT   ASSIGN       TO POLICYOUT
004800                        ORGANIZATION IS SEQUENTIAL
004900                        FILE STATUS  IS WS-FILE-STATUS.
005000
005100*****************************************************************
005200*                                                               *
005300*                      D A T A   D I V I S I O N                *
005400*                                                               *
005500*****************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  POLICYOUT
005900     RECORDING MODE IS F
006000     RECORD CONTAINS 28 CHARACTERS.
006100 01  REG-POLICYOUT.
006200     COPY NE7CPOL0.
006300
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600*                    DEFINICION DE CONSTANTES                   *
006700*****************************************************************
006800 01  CT-CONSTANTES.
006900     05 CT-RUTINA                   PIC X(08) VALUE 'NE7C0030'.
007000     05 CT-CLASE-NOISE              PIC X(20) VALUE 'NOISE_ONLY'.
007100     05 CT-CLASE-FEATURE            PIC X(20) VALUE
007200                                        'FEATURE_BURST'.
007300     05 CT-CLASE-STRUCT             PIC X(20) VALUE
007400                                        'STRUCTURAL_CHANGE'.
007500     05 CT-RAZON-SYSTEM             PIC X(25) VALUE
007600                                        'SYSTEM_AUTHOR'.
007700     05 CT-RAZON-BRANCH             PIC X(25) VALUE
007800                                        'UNAUTHORIZED_BRANCH'.
007900     05 CT-RAZON-NOISE              PIC X(25) VALUE
008000                                        'NOISE_SUPPRESSION'.
008100     05 CT-RAZON-NINGUNA            PIC X(25) VALUE
008200                                        'NO_TRIGGER_MET'.
008300
008400 77  WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
008500     88  FS-88-OK                             VALUE '00'.
008600 77  WS-LST-IDX                     PIC 9(04) COMP VALUE ZERO.
008700 77  WS-RECORDED-1                  PIC 9(05) COMP VALUE ZERO.
008800
008900 01  WS-SWITCHES.
009000     05 WS-SAFEGUARD-SW             PIC X(01) VALUE 'N'.
009100        88 WS-SAFEGUARD-FIRED                 VALUE 'S'.
009200        88 WS-SAFEGUARD-NOT-FIRED             VALUE 'N'.
009300     05 WS-BRANCH-OK-SW             PIC X(01) VALUE 'N'.
009400        88 WS-BRANCH-AUTHORIZED               VALUE 'S'.
009500        88 WS-BRANCH-NOT-AUTHORIZED           VALUE 'N'.
009600
009700*****************************************************************
009800* VISTA ALTERNATIVA DE LA RAZON DE SALTO COMO DOS MITADES, PARA *
009900* LA TRAZA DE DIAGNOSTICO (SUBCODIGO + TEXTO DESCRIPTIVO).       *
010000*****************************************************************
010100 01  WS-REASON-WORK.
010200     05 WS-REASON-HEAD              PIC X(12).
010300     05 WS-REASON-TAIL              PIC X(13).
010400 01  WS-REASON-ALT REDEFINES WS-REASON-WORK.
010500     05 WS-REASON-FLAT              PIC X(25).
010600
010700*****************************************************************
010800* VISTA ALTERNATIVA DE LAS TRES BANDERAS COMO UN SOLO CAMPO DE  *
010900* TRES POSICIONES, PARA IMPRIMIR EN EL RUNREPORT DEL ORQUESTADOR*
011000*****************************************************************
011100 01  WS-FLAGS-WORK.
011200     05 WS-FLAG-CHANGELOG           PIC X(01).
011300     05 WS-FLAG-ARCHITECTURE        PIC X(01).
011400     05 WS-FLAG-METRICS             PIC X(01).
011500 01  WS-FLAGS-ALT REDEFINES WS-FLAGS-WORK.
011600     05 WS-FLAGS-FLAT               PIC X(03).
011700
011800*****************************************************************
011900* VISTA ALTERNATIVA DEL NOMBRE DE RAMA ACTIVA COMO PREFIJO DE   *
012000* OCHO MAS RESTO, USADA SOLO PARA LA TRAZA DE DIAGNOSTICO.       *
012100*****************************************************************
012200 01  WS-BRANCH-WORK.
012300     05 WS-BRANCH-NAME-COPY         PIC X(20).
012400 01  WS-BRANCH-ALT REDEFINES WS-BRANCH-WORK.
012500     05 WS-BRANCH-PREFIX-8          PIC X(08).
012600     05 WS-BRANCH-REST-12           PIC X(12).
012700
012800 LINKAGE SECTION.
012900 01  LN-PRIMARY-CLASS                PIC X(20).
013000 01  LN-IS-SYSTEM-COMMIT             PIC X(01).
013100 01  LN-ACTIVE-BRANCH                PIC X(20).
013200 01  LN-ALLOWED-BRANCH-COUNT         PIC 9(04) COMP.
013300 01  LN-ALLOWED-BRANCH-TABLE.
013400     05 LN-ALLOWED-BRANCH-ENTRY OCCURS 50 TIMES PIC X(20).
013500 01  LN-CHANGELOG-THRESH-SECS        PIC 9(09).
013600 01  LN-ARCHITECT-THRESH-SECS        PIC 9(09).
013700 01  LN-METRICS-THRESH-SECS          PIC 9(09).
013800 01  LN-SECS-SINCE-CHANGELOG         PIC 9(09).
013900 01  LN-SECS-SINCE-ARCHITECT         PIC 9(09).
014000 01  LN-SECS-SINCE-METRICS           PIC 9(09).
014100 01  LN-POLICY-RESULT.
014200     05 LN-PR-REGEN-CHANGELOG        PIC X(01).
014300     05 LN-PR-REGEN-ARCHITECTURE     PIC X(01).
014400     05 LN-PR-REGEN-METRICS          PIC X(01).
014500     05 LN-PR-REASON-SKIPPED         PIC X(25).
014600     05 FILLER                       PIC X(02).
014700
014800*****************************************************************
014900*                                                               *
015000*              P R O C E D U R E   D I V I S I O N              *
015100*                                                               *
015200*****************************************************************
015300 PROCEDURE DIVISION USING LN-PRIMARY-CLASS, LN-IS-SYSTEM-COMMIT,
015400                           LN-ACTIVE-BRANCH,
015500                           LN-ALLOWED-BRANCH-COUNT,
015600                           LN-ALLOWED-BRANCH-TABLE,
015700                           LN-CHANGELOG-THRESH-SECS,
015800                           LN-ARCHITECT-THRESH-SECS,
015900                           LN-METRICS-THRESH-SECS,
016000                           LN-SECS-SINCE-CHANGELOG,
016100                           LN-SECS-SINCE-ARCHITECT,
016200                           LN-SECS-SINCE-METRICS,
016300                           LN-POLICY-RESULT.
016400
016500 0000-MAINLINE.
016600
016700     PERFORM 1000-START
016800        THRU 1000-START-EXIT
016900
017000     PERFORM 2000-PROCESS
017100        THRU 2000-PROCESS-EXIT
017200
017300     PERFORM 3000-END
017400        THRU 3000-END-EXIT
017500
017600     GOBACK
017700     .
017800 0000-MAINLINE-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*                        1000-START                             *
018300*****************************************************************
018400 1000-START.
018500
018600     OPEN OUTPUT POLICYOUT
018700     IF NOT FS-88-OK
018800        DISPLAY 'ERROR OPEN POLICYOUT CODE: ' WS-FILE-STATUS
018900        PERFORM 3000-END THRU 3000-END-EXIT
019000     END-IF
019100     .
019200 1000-START-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600*                        2000-PROCESS                           *
019700* PRIMERO LOS TRES RESGUARDOS EN ORDEN FIJO; SI NINGUNO SALTA,   *
019800* LAS TRES COMPUERTAS SE EVALUAN INDEPENDIENTEMENTE.             *
019900*****************************************************************
020000 2000-PROCESS.
020100
020200     MOVE 'N' TO POL0-REGEN-CHANGELOG
020300     MOVE 'N' TO POL0-REGEN-ARCHITECTURE
020400     MOVE 'N' TO POL0-REGEN-METRICS
020500     MOVE SPACES TO POL0-REASON-SKIPPED
020600     SET WS-SAFEGUARD-NOT-FIRED TO TRUE
020700
020800     PERFORM 2100-CHECK-SAFEGUARDS
020900        THRU 2100-CHECK-SAFEGUARDS-EXIT
021000
021100     IF WS-SAFEGUARD-NOT-FIRED
021200        PERFORM 2200-EVALUATE-GATES
021300           THRU 2200-EVALUATE-GATES-EXIT
021400     END-IF
021500
021600     PERFORM 2900-WRITE-POLICY
021700        THRU 2900-WRITE-POLICY-EXIT
021800     .
021900 2000-PROCESS-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300*   2100-CHECK-SAFEGUARDS - TRES RESGUARDOS, ORDEN FIJO, EL      *
022400*   PRIMERO QUE APLICA TERMINA LA EVALUACION (LAS TRES BANDERAS  *
022500*   QUEDAN EN N Y SE GRABA LA RAZON).                            *
022600*****************************************************************
022700 2100-CHECK-SAFEGUARDS.
022800
022900     IF LN-IS-SYSTEM-COMMIT EQUAL 'Y'
023000        MOVE CT-RAZON-SYSTEM TO POL0-REASON-SKIPPED
023100        SET WS-SAFEGUARD-FIRED TO TRUE
023200        GO TO 2100-CHECK-SAFEGUARDS-EXIT
023300     END-IF
023400
023500     PERFORM 2110-CHECK-BRANCH-AUTHORIZED
023600        THRU 2110-CHECK-BRANCH-AUTHORIZED-EXIT
023700     IF WS-BRANCH-NOT-AUTHORIZED
023800        MOVE CT-RAZON-BRANCH TO POL0-REASON-SKIPPED
023900        SET WS-SAFEGUARD-FIRED TO TRUE
024000        GO TO 2100-CHECK-SAFEGUARDS-EXIT
024100     END-IF
024200
024300     IF LN-PRIMARY-CLASS EQUAL CT-CLASE-NOISE
024400        MOVE CT-RAZON-NOISE TO POL0-REASON-SKIPPED
024500        SET WS-SAFEGUARD-FIRED TO TRUE
024600        GO TO 2100-CHECK-SAFEGUARDS-EXIT
024700     END-IF
024800     .
024900 2100-CHECK-SAFEGUARDS-EXIT.
025000     EXIT.
025100
025200 2110-CHECK-BRANCH-AUTHORIZED.
025300     SET WS-BRANCH-NOT-AUTHORIZED TO TRUE
025400     IF LN-ALLOWED-BRANCH-COUNT IS GREATER THAN ZERO
025500        PERFORM 2120-CHECK-ONE-BRANCH
025600           THRU 2120-CHECK-ONE-BRANCH-EXIT
025700           VARYING WS-LST-IDX FROM 1 BY 1
025800           UNTIL WS-LST-IDX IS GREATER THAN
025900              LN-ALLOWED-BRANCH-COUNT
026000              OR WS-BRANCH-AUTHORIZED
026100     END-IF
026200     .
026300 2110-CHECK-BRANCH-AUTHORIZED-EXIT.
026400     EXIT.
026500
026600 2120-CHECK-ONE-BRANCH.
026700     IF LN-ACTIVE-BRANCH EQUAL LN-ALLOWED-BRANCH-ENTRY
026800        (WS-LST-IDX)
026900        SET WS-BRANCH-AUTHORIZED TO TRUE
027000     END-IF
027100     .
027200 2120-CHECK-ONE-BRANCH-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600*  2200-EVALUATE-GATES - TRES COMPUERTAS INDEPENDIENTES, NO SE   *
027700*  DETIENEN UNA A OTRA. SI LAS TRES QUEDAN EN N, SE GRABA        *
027800*  NO_TRIGGER_MET COMO RAZON.                                    *
027900*****************************************************************
028000 2200-EVALUATE-GATES.
028100
028200     IF LN-PRIMARY-CLASS EQUAL CT-CLASE-FEATURE
028300        OR LN-PRIMARY-CLASS EQUAL CT-CLASE-STRUCT
028400        OR LN-SECS-SINCE-CHANGELOG IS GREATER THAN OR EQUAL
028500           TO LN-CHANGELOG-THRESH-SECS
028600        MOVE 'Y' TO POL0-REGEN-CHANGELOG
028700     END-IF
028800
028900     IF LN-PRIMARY-CLASS EQUAL CT-CLASE-STRUCT
029000        OR LN-SECS-SINCE-ARCHITECT IS GREATER THAN OR EQUAL
029100           TO LN-ARCHITECT-THRESH-SECS
029200        MOVE 'Y' TO POL0-REGEN-ARCHITECTURE
029300     END-IF
029400
029500     IF LN-SECS-SINCE-METRICS IS GREATER THAN OR EQUAL
029600           TO LN-METRICS-THRESH-SECS
029700        MOVE 'Y' TO POL0-REGEN-METRICS
029800     END-IF
029900
030000     IF POL0-88-CHANGELOG-NO AND POL0-88-ARCHITECT-NO
030100           AND POL0-88-METRICS-NO
030200        MOVE CT-RAZON-NINGUNA TO POL0-REASON-SKIPPED
030300     ELSE
030400        MOVE SPACES TO POL0-REASON-SKIPPED
030500     END-IF
030600     .
030700 2200-EVALUATE-GATES-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100*                   2900-WRITE-POLICY                           *
031200*****************************************************************
031300 2900-WRITE-POLICY.
031400
031500     MOVE POL0-REASON-SKIPPED TO WS-REASON-FLAT
031600     MOVE POL0-REGEN-CHANGELOG TO WS-FLAG-CHANGELOG
031700     MOVE POL0-REGEN-ARCHITECTURE TO WS-FLAG-ARCHITECTURE
031800     MOVE POL0-REGEN-METRICS TO WS-FLAG-METRICS
031900     MOVE LN-ACTIVE-BRANCH TO WS-BRANCH-NAME-COPY
032000
032100     IF WS-BRANCH-PREFIX-8 EQUAL SPACES
032200        DISPLAY 'NE7C0030 - RAMA ACTIVA SIN PREFIJO: '
032300           WS-BRANCH-REST-12
032400     END-IF
032500
032600     IF WS-REASON-HEAD NOT EQUAL SPACES
032700        DISPLAY 'NE7C0030 - RAZON DE SALTO (CLAVE/DETALLE): '
032800           WS-REASON-HEAD ' / ' WS-REASON-TAIL
032900     END-IF
033000
033100     MOVE POL0-REGEN-CHANGELOG    TO LN-PR-REGEN-CHANGELOG
033200     MOVE POL0-REGEN-ARCHITECTURE TO LN-PR-REGEN-ARCHITECTURE
033300     MOVE POL0-REGEN-METRICS      TO LN-PR-REGEN-METRICS
033400     MOVE POL0-REASON-SKIPPED     TO LN-PR-REASON-SKIPPED
033500
033600     WRITE REG-POLICYOUT
033700     ADD 1 TO WS-RECORDED-1
033800     .
033900 2900-WRITE-POLICY-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*                         3000-END                               *
034400*****************************************************************
034500 3000-END.
034600
034700     CLOSE POLICYOUT
034800     DISPLAY 'NE7C0030 - BANDERAS ' WS-FLAGS-FLAT
034900        ' RAZON ' POL0-REASON-SKIPPED
035000     DISPLAY 'NE7C0030 - REGISTROS DE POLITICA ESCRITOS: '
035100        WS-RECORDED-1
035200     .
035300 3000-END-EXIT.
035400     EXIT.
